      ******************************************************************
      *                                                                *
      * NOMBRE DEL OBJETO:  NE9RST00                                   *
      *                                                                *
      * DESCRIPCION:  LAYOUT DEL ARCHIVO DE SALIDA DE NOMINA (ROSTER)  *
      *               DE SCHEDULE-SCAN. CADA LINEA LLEVA EL NOMBRE DE  *
      *               UN EMPLEADO DETECTADO EN LA GRILLA, EN ORDEN     *
      *               ASCENDENTE.                                      *
      *                                                                *
      * -------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 80 POSICIONES.                           *
      *           PREFIJO  : RST0.                                    *
      *                                                                *
      ******************************************************************
       05  NE9RST00.
           10  RST0-NOMBRE                  PIC X(20).
           10  FILLER                       PIC X(060).
      ******************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 1       *
      * THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 80      *
      ******************************************************************
