000100******************************************************************
000200* PROGRAM NAME:    NE9GSCAN.                                     *
000300* ORIGINAL AUTHOR: G. FORRICH.                                   *
000400*                                                                *
000500* MAINTENANCE LOG                                                *
000600* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
000700* ---------- ------------  --------------------------------------*
000800* 14/02/1991 GFORRICH      INITIAL VERSION.                NE9-0041
000900* 19/02/1991 GFORRICH      CALLS NE9SHFTL TO REJECT SHIFT  NE9-0043
001000*            GFORRICH      CODES TYPED IN THE NAME COLUMN. NE9-0043
001100* 11/03/1991 GFORRICH      50-ROW SCAN LIMIT PER PAYROLL   NE9-0046
001200*            GFORRICH      REQUEST (LARGE DEPARTMENTS).    NE9-0046
001300* 02/05/1993 GFORRICH      DUPLICATE-DATE COLUMNS NOW       NE9-0054
001400*            GFORRICH      DROPPED INSTEAD OF ABENDING.     NE9-0054
001500* 30/06/1998 RSILVA        Y2K REVIEW - SCH-YEAR ALREADY   NE9-0061
001600*            RSILVA        4 DIGIT, RANGE CHECK UNCHANGED. NE9-0061
001700*            RSILVA        SIGNED OFF.                     NE9-0061
001800* 09/09/2003 MPEREZ        ROSTER SORT CORRECTED TO USE    NE9-0074
001900*            MPEREZ        FULL 20-BYTE KEY (WAS 10).       NE9-0074
002010* 18/05/2006 MPEREZ        RESERVED-WORD TEST NOW CHECKS   NE9-0081
002020*            MPEREZ        EACH WORD OF THE NAME CELL, NOT NE9-0081
002030*            MPEREZ        ONLY THE WHOLE 20-BYTE FIELD.    NE9-0081
002040* 19/05/2006 MPEREZ        TRAILER START-DATE NOW WRITTEN   NE9-0082
002050*            MPEREZ        AS AAAA-MM-DD, NOT RAW DIGITS.   NE9-0082
002060******************************************************************
002100*                                                                *
002200*          I D E N T I F I C A T I O N  D I V I S I O N          *
002300*                                                                *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  NE9GSCAN.
002700 AUTHOR. GUILLERMO FORRICH.
002800 INSTALLATION. IBM Z/OS.
002900 DATE-WRITTEN. 14/02/1991.
003000 DATE-COMPILED. 14/02/1991.
003100 SECURITY. CONFIDENTIAL.
003200******************************************************************
003300*                                                                *
003400* DESCRIPCION:  RUTINA SCHEDULE-SCAN. RECORRE LA GRILLA DE       *
003500*               TURNOS DEL SECTOR, RESUELVE EL ANIO DE VIGENCIA  *
003600*               DE CADA COLUMNA DE FECHA Y ARMA LA NOMINA        *
003700*               (ROSTER) DE EMPLEADOS DETECTADOS EN LAS PRIMERAS *
003800*               50 FILAS DE DETALLE, JUNTO CON LA FECHA DE       *
003900*               INICIO DEL CRONOGRAMA (LA FECHA MAS TEMPRANA DE  *
004000*               TODAS LAS COLUMNAS VIGENTES).                    *
004100*                                                                *
004200******************************************************************
004300*                                                                *
004400*             E N V I R O N M E N T   D I V I S I O N            *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS CL-MINUSCULAS  IS 'a' THRU 'z'.
005200
005300 INPUT-OUTPUT SECTION.
005400******************************************************************
005500*              ARCHIVOS INTERVINIENTES EN EL PROCESO             *
005600******************************************************************
005700 FILE-CONTROL.
005800
005900     SELECT GRDFILE    ASSIGN       TO GRDFILE
006000                       FILE STATUS  IS SW-FILE-STATUS-GRD.
006100
006200     SELECT ROSTFILE   ASSIGN       TO ROSTFILE
006300                       FILE STATUS  IS SW-FILE-STATUS-RST.
006400******************************************************************
006500*                                                                *
006600*                      D A T A   D I V I S I O N                 *
006700*                                                                *
006800******************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  GRDFILE
007300     RECORDING MODE IS F
007400     RECORD CONTAINS 335 CHARACTERS.
007500 01  REG-GRDFILE                      PIC X(335).
007600 01  GRD-ANIO-VISTA REDEFINES REG-GRDFILE.
007700     COPY NE9SCYR0.
007800 01  GRD-FECHA-VISTA REDEFINES REG-GRDFILE.
007900     COPY NE9SCDT0.
008000 01  GRD-EMPLEADO-VISTA REDEFINES REG-GRDFILE.
008100     COPY NE9SCEM0.
008200
008300 FD  ROSTFILE
008400     RECORDING MODE IS F
008500     RECORD CONTAINS 80 CHARACTERS.
008600 01  REG-ROSTFILE.
008700     COPY NE9RST00.
008800
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*                     DEFINICION DE SWITCHES                     *
009200******************************************************************
009300 01  SW-SWITCHES.
009400     05 SW-FILE-STATUS-GRD            PIC X(02)      VALUE SPACE.
009500        88 FS-GRD-88-OK                          VALUE '00'.
009600     05 SW-FILE-STATUS-RST            PIC X(02)      VALUE SPACE.
009700        88 FS-RST-88-OK                          VALUE '00'.
009800     05 SW-FIN-GRD                    PIC X(01)      VALUE 'N'.
009900        88 SI-FIN-GRD                            VALUE 'S'.
010000        88 NO-FIN-GRD                            VALUE 'N'.
010100     05 SW-DUPLICADO                  PIC X(01)      VALUE 'N'.
010200        88 WS-88-ES-DUPLICADO                    VALUE 'S'.
010300        88 WS-88-NO-DUPLICADO                    VALUE 'N'.
010400     05 SW-VALIDO                     PIC X(01)      VALUE 'N'.
010500        88 WS-88-NOMBRE-VALIDO                   VALUE 'S'.
010600        88 WS-88-NOMBRE-INVALIDO                 VALUE 'N'.
010700******************************************************************
010800*                    DEFINICION DE CONSTANTES                    *
010900******************************************************************
011000 01  CT-CONSTANTES.
011100     05 CT-1                          PIC 9(01)      VALUE 1.
011200     05 CT-ANIO-MINIMO                PIC 9(04)      VALUE 2020.
011300     05 CT-ANIO-MAXIMO                PIC 9(04)      VALUE 2050.
011400     05 CT-DICIEMBRE                  PIC 9(02)      VALUE 12.
011500     05 CT-MAX-FILAS                  PIC 9(02)      VALUE 50 COMP.
011600     05 CT-MAX-COLUMNAS               PIC 9(02)      VALUE 62 COMP.
011700     05 CT-LARGO-MINIMO               PIC 9(02)      VALUE 02 COMP.
011800     05 CT-NE9SHFTL                   PIC X(08)      VALUE 'NE9SHFTL'.
011900******************************************************************
012000*                    DEFINICION DE CONTADORES                    *
012100******************************************************************
012200 01  CN-CONTADORES.
012300     05 CN-FILAS-LEIDAS               PIC 9(02)      COMP.
012400     05 CN-FILAS-DETALLE              PIC 9(02)      COMP.
012500     05 CN-COLUMNAS-VIGENTES          PIC 9(02)      COMP.
012600     05 CN-EMPLEADOS                  PIC 9(02)      COMP.
012700******************************************************************
012800*          TABLA DE FECHAS VIGENTES DE LA GRILLA (AAAAMMDD)       *
012900******************************************************************
013000 01  WS-TB-FECHA-AREA.
013100     05 WS-TB-FECHA  OCCURS 62 TIMES
013200                     INDEXED BY WS-FEC-IDX.
013300        10 WS-FEC-AAAAMMDD            PIC 9(08).
013400******************************************************************
013500*               TABLA DE NOMINA (ROSTER) DE EMPLEADOS             *
013600******************************************************************
013700 01  WS-TB-ROSTER-AREA.
013800     05 WS-TB-ROSTER  OCCURS 50 TIMES
013900                      INDEXED BY WS-ROS-IDX.
014000        10 WS-ROS-NOMBRE              PIC X(20).
014100******************************************************************
014200*       TABLA DE PALABRAS DE ENCABEZADO (NO SON EMPLEADOS)        *
014300******************************************************************
014400 01  WS-TB-PALABRAS-RESERV-INIC.
014500     05 FILLER                        PIC X(10) VALUE 'SHIFT     '.
014600     05 FILLER                        PIC X(10) VALUE 'CODE      '.
014700     05 FILLER                        PIC X(10) VALUE 'CODES     '.
014800     05 FILLER                        PIC X(10) VALUE 'HOUR      '.
014900     05 FILLER                        PIC X(10) VALUE 'HOURS     '.
015000     05 FILLER                        PIC X(10) VALUE 'DATE      '.
015100     05 FILLER                        PIC X(10) VALUE 'NAME      '.
015200     05 FILLER                        PIC X(10) VALUE 'EMPLOYEE  '.
015300     05 FILLER                        PIC X(10) VALUE 'SCHEDULE  '.
015400     05 FILLER                        PIC X(10) VALUE 'TIME      '.
015500     05 FILLER                        PIC X(10) VALUE 'DAY       '.
015600     05 FILLER                        PIC X(10) VALUE 'WEEK      '.
015700 01  WS-TB-PALABRAS-RESERV REDEFINES WS-TB-PALABRAS-RESERV-INIC
015800                          OCCURS 12 TIMES
015900                          INDEXED BY WS-RES-IDX.
016000     05 WS-PALABRA-RESERVADA          PIC X(10).
016100******************************************************************
016200*       AREA DE VISTA POR CARACTER DEL NOMBRE (TEST MAYUS/MIN)    *
016300******************************************************************
016400 01  WS-NOMBRE-CARACTERES.
016500     05 WS-NOM-CAR-TXT                PIC X(20).
016600 01  WS-NOMBRE-CAR-VISTA REDEFINES WS-NOMBRE-CARACTERES.
016700     05 WS-NOM-CAR  OCCURS 20 TIMES    PIC X(01).
016800******************************************************************
016900*                     DEFINICION DE VARIABLES                    *
017000******************************************************************
017100 01  WS-VARIABLES.
017200     05 WS-SUB-COL                    PIC 9(02)      COMP.
017300     05 WS-SUB-COL-2                  PIC 9(02)      COMP.
017400     05 WS-SUB-CAR                    PIC 9(02)      COMP.
017500     05 WS-ANIO-COLUMNA                PIC 9(04)      COMP.
017600     05 WS-FECHA-ARMADA               PIC 9(08).
017800     05 WS-CONTADOR-EDIT              PIC Z(06)9.
017810 01  WS-FECHA-MINIMA                  PIC 9(08)      VALUE 99999999.
017820*    NE9-0082: VISTA DE WS-FECHA-MINIMA PARA ARMAR LA FECHA DE
017830*    INICIO DEL TRAILER DEL ROSTER CON GUIONES (AAAA-MM-DD).
017840 01  WS-FECHA-MINIMA-VISTA REDEFINES WS-FECHA-MINIMA.
017850     05 WS-FMN-AAAA                   PIC 9(04).
017860     05 WS-FMN-MM                     PIC 9(02).
017870     05 WS-FMN-DD                     PIC 9(02).
017880 01  WS-FECHA-MINIMA-EDIT             PIC X(10).
018100
018200 01  WS-VALIDACION-EMPLEADO.
018300     05 WS-NOMBRE-PRUEBA              PIC X(20).
018400     05 WS-NOMBRE-MAYUS               PIC X(20).
018500     05 WS-LONGITUD-NOMBRE            PIC 9(02)      COMP.
018510*    NE9-0081: ACUMULADOR DE LA PALABRA QUE SE ESTA ARMANDO AL
018520*    RECORRER WS-NOMBRE-MAYUS CARACTER POR CARACTER.
018530     05 WS-PALABRA-ACTUAL             PIC X(10).
018540     05 WS-LONGITUD-PALABRA           PIC 9(02)      COMP.
018600
018700 01  WS-LK-SHIFT-AREA.
018800     05 WS-LKS-CODIGO                 PIC X(20).
018900     05 WS-LKS-HORARIO                PIC X(09).
019000     05 WS-LKS-ENCONTRADO             PIC X(01).
019100        88 WS-LKS-88-SI                          VALUE 'S'.
019200        88 WS-LKS-88-NO                          VALUE 'N'.
019300******************************************************************
019400*                                                                *
019500*              P R O C E D U R E   D I V I S I O N               *
019600*                                                                *
019700******************************************************************
019800 PROCEDURE DIVISION.
019900******************************************************************
020000*                            MAIN LINE                           *
020100******************************************************************
020200 0000-MAINLINE.
020300
020400     PERFORM 1000-INICIO
020500        THRU 1000-INICIO-EXIT
020600
020700     PERFORM 2000-PROCESO
020800        THRU 2000-PROCESO-EXIT
020900        UNTIL SI-FIN-GRD
021000           OR CN-FILAS-DETALLE NOT LESS THAN CT-MAX-FILAS
021100
021200     PERFORM 2500-ORDENA-ROSTER
021300        THRU 2500-ORDENA-ROSTER-EXIT
021400
021500     PERFORM 2600-ESCRIBE-ROSTER
021600        THRU 2600-ESCRIBE-ROSTER-EXIT
021700        VARYING WS-ROS-IDX FROM 1 BY 1
021800        UNTIL WS-ROS-IDX GREATER THAN CN-EMPLEADOS
021900
022000     PERFORM 2700-ESCRIBE-TRAILER
022100        THRU 2700-ESCRIBE-TRAILER-EXIT
022200
022300     PERFORM 3000-FIN.
022400******************************************************************
022500*                           1000-INICIO                          *
022600******************************************************************
022700 1000-INICIO.
022800
022900     OPEN INPUT GRDFILE
023000     IF NOT FS-GRD-88-OK
023100        DISPLAY 'NE9GSCAN - ERROR APERTURA GRDFILE. STATUS: '
023200                 SW-FILE-STATUS-GRD
023300        PERFORM 3000-FIN
023400     END-IF
023500
023600     OPEN OUTPUT ROSTFILE
023700     IF NOT FS-RST-88-OK
023800        DISPLAY 'NE9GSCAN - ERROR APERTURA ROSTFILE. STATUS: '
023900                 SW-FILE-STATUS-RST
024000        PERFORM 3000-FIN
024100     END-IF
024200
024300     PERFORM 1050-LEE-ANIO
024400        THRU 1050-LEE-ANIO-EXIT
024500
024600     PERFORM 1060-VALIDA-ANIO
024700        THRU 1060-VALIDA-ANIO-EXIT
024800
024900     PERFORM 1070-LEE-FECHAS
025000        THRU 1070-LEE-FECHAS-EXIT
025100
025200     PERFORM 1100-CARGA-FECHAS
025300        THRU 1100-CARGA-FECHAS-EXIT
025400
025500     PERFORM 1200-FECHA-MINIMA
025600        THRU 1200-FECHA-MINIMA-EXIT
025700
025800     PERFORM 1080-LEE-DETALLE
025900        THRU 1080-LEE-DETALLE-EXIT.
026000******************************************************************
026100*                        1000-INICIO-EXIT                        *
026200******************************************************************
026300 1000-INICIO-EXIT.
026400     EXIT.
026500******************************************************************
026600*                         1050-LEE-ANIO                          *
026700******************************************************************
026800 1050-LEE-ANIO.
026900
027000     READ GRDFILE
027100        AT END
027200           DISPLAY 'NE9GSCAN - GRILLA VACIA, FALTA ENCABEZADO DE '
027300                   'ANIO'
027400           PERFORM 3000-FIN
027500     END-READ
027600
027700     ADD CT-1                         TO CN-FILAS-LEIDAS.
027800******************************************************************
027900*                      1050-LEE-ANIO-EXIT                        *
028000******************************************************************
028100 1050-LEE-ANIO-EXIT.
028200     EXIT.
028300******************************************************************
028400*                        1060-VALIDA-ANIO                        *
028500******************************************************************
028600 1060-VALIDA-ANIO.
028700
028800     IF SCY0-ANIO LESS THAN CT-ANIO-MINIMO
028900        OR SCY0-ANIO GREATER THAN CT-ANIO-MAXIMO
029000        DISPLAY 'NE9GSCAN - ERROR: SCH-YEAR FUERA DE RANGO: '
029100                SCY0-ANIO
029200        PERFORM 3000-FIN
029300     END-IF.
029400******************************************************************
029500*                     1060-VALIDA-ANIO-EXIT                      *
029600******************************************************************
029700 1060-VALIDA-ANIO-EXIT.
029800     EXIT.
029900******************************************************************
030000*                       1070-LEE-FECHAS                          *
030100******************************************************************
030200 1070-LEE-FECHAS.
030300
030400     READ GRDFILE
030500        AT END
030600           DISPLAY 'NE9GSCAN - FALTA EL REGISTRO DE FECHAS'
030700           PERFORM 3000-FIN
030800     END-READ
030900
031000     ADD CT-1                         TO CN-FILAS-LEIDAS.
031100******************************************************************
031200*                    1070-LEE-FECHAS-EXIT                        *
031300******************************************************************
031400 1070-LEE-FECHAS-EXIT.
031500     EXIT.
031600******************************************************************
031700*                      1080-LEE-DETALLE                          *
031800******************************************************************
031900 1080-LEE-DETALLE.
032000
032100     READ GRDFILE
032200        AT END
032300           SET SI-FIN-GRD             TO TRUE
032400     END-READ.
032500******************************************************************
032600*                   1080-LEE-DETALLE-EXIT                        *
032700******************************************************************
032800 1080-LEE-DETALLE-EXIT.
032900     EXIT.
033000******************************************************************
033100*                     1100-CARGA-FECHAS                          *
033200******************************************************************
033300 1100-CARGA-FECHAS.
033400
033500     MOVE 1                           TO WS-SUB-COL
033600     MOVE 0                           TO CN-COLUMNAS-VIGENTES
033700
033800     PERFORM 1110-CARGA-UNA-FECHA
033900        THRU 1110-CARGA-UNA-FECHA-EXIT
034000        UNTIL WS-SUB-COL GREATER THAN CT-MAX-COLUMNAS
034100           OR (SCD0-MES(WS-SUB-COL) EQUAL ZERO
034200              AND SCD0-DIA(WS-SUB-COL) EQUAL ZERO).
034300******************************************************************
034400*                   1100-CARGA-FECHAS-EXIT                       *
034500******************************************************************
034600 1100-CARGA-FECHAS-EXIT.
034700     EXIT.
034800******************************************************************
034900*                   1110-CARGA-UNA-FECHA                         *
035000******************************************************************
035100 1110-CARGA-UNA-FECHA.
035200
035300     PERFORM 1120-AJUSTA-ANIO
035400        THRU 1120-AJUSTA-ANIO-EXIT
035500
035600     COMPUTE WS-FECHA-ARMADA = WS-ANIO-COLUMNA * 10000
035700                             + SCD0-MES(WS-SUB-COL) * 100
035800                             + SCD0-DIA(WS-SUB-COL)
035900
036000     PERFORM 1130-VERIFICA-DUPLICADO
036100        THRU 1130-VERIFICA-DUPLICADO-EXIT
036200
036300     IF WS-88-NO-DUPLICADO
036400        ADD  CT-1                     TO CN-COLUMNAS-VIGENTES
036500        MOVE WS-FECHA-ARMADA          TO WS-FEC-AAAAMMDD
036600                                         (CN-COLUMNAS-VIGENTES)
036700     END-IF
036800
036900     ADD CT-1                         TO WS-SUB-COL.
037000******************************************************************
037100*                1110-CARGA-UNA-FECHA-EXIT                       *
037200******************************************************************
037300 1110-CARGA-UNA-FECHA-EXIT.
037400     EXIT.
037500******************************************************************
037600*                    1120-AJUSTA-ANIO                            *
037700******************************************************************
037800 1120-AJUSTA-ANIO.
037900
038000*    NE9-0041: UNA COLUMNA DE DICIEMBRE PERTENECE AL ANIO
038100*    ANTERIOR A SCH-YEAR (EL CRONOGRAMA EMPIEZA A FIN DE ANIO);
038200*    LAS DEMAS COLUMNAS PERTENECEN A SCH-YEAR.
038300     IF SCD0-MES(WS-SUB-COL) EQUAL CT-DICIEMBRE
038400        SUBTRACT CT-1 FROM SCY0-ANIO  GIVING WS-ANIO-COLUMNA
038500     ELSE
038600        MOVE SCY0-ANIO                TO WS-ANIO-COLUMNA
038700     END-IF.
038800******************************************************************
038900*                  1120-AJUSTA-ANIO-EXIT                         *
039000******************************************************************
039100 1120-AJUSTA-ANIO-EXIT.
039200     EXIT.
039300******************************************************************
039400*                1130-VERIFICA-DUPLICADO                         *
039500******************************************************************
039600 1130-VERIFICA-DUPLICADO.
039700
039800     MOVE 1                          TO WS-SUB-COL-2
039900     SET  WS-88-NO-DUPLICADO         TO TRUE
040000
040100     PERFORM 1140-COMPARA-FECHA
040200        THRU 1140-COMPARA-FECHA-EXIT
040300        UNTIL WS-SUB-COL-2 GREATER THAN CN-COLUMNAS-VIGENTES
040400           OR WS-88-ES-DUPLICADO.
040500******************************************************************
040600*              1130-VERIFICA-DUPLICADO-EXIT                      *
040700******************************************************************
040800 1130-VERIFICA-DUPLICADO-EXIT.
040900     EXIT.
041000******************************************************************
041100*                  1140-COMPARA-FECHA                            *
041200******************************************************************
041300 1140-COMPARA-FECHA.
041400
041500     IF WS-FEC-AAAAMMDD(WS-SUB-COL-2) EQUAL WS-FECHA-ARMADA
041600        SET WS-88-ES-DUPLICADO        TO TRUE
041700     END-IF
041800
041900     ADD CT-1                         TO WS-SUB-COL-2.
042000******************************************************************
042100*                1140-COMPARA-FECHA-EXIT                         *
042200******************************************************************
042300 1140-COMPARA-FECHA-EXIT.
042400     EXIT.
042500******************************************************************
042600*                    1200-FECHA-MINIMA                           *
042700******************************************************************
042800 1200-FECHA-MINIMA.
042900
043000     MOVE 99999999                    TO WS-FECHA-MINIMA
043100     MOVE 1                           TO WS-SUB-COL
043200
043300     PERFORM 1210-COMPARA-MINIMA
043400        THRU 1210-COMPARA-MINIMA-EXIT
043500        UNTIL WS-SUB-COL GREATER THAN CN-COLUMNAS-VIGENTES.
043600******************************************************************
043700*                 1200-FECHA-MINIMA-EXIT                         *
043800******************************************************************
043900 1200-FECHA-MINIMA-EXIT.
044000     EXIT.
044100******************************************************************
044200*                  1210-COMPARA-MINIMA                           *
044300******************************************************************
044400 1210-COMPARA-MINIMA.
044500
044600     IF WS-FEC-AAAAMMDD(WS-SUB-COL) LESS THAN WS-FECHA-MINIMA
044700        MOVE WS-FEC-AAAAMMDD(WS-SUB-COL) TO WS-FECHA-MINIMA
044800     END-IF
044900
045000     ADD CT-1                         TO WS-SUB-COL.
045100******************************************************************
045200*               1210-COMPARA-MINIMA-EXIT                         *
045300******************************************************************
045400 1210-COMPARA-MINIMA-EXIT.
045500     EXIT.
045600******************************************************************
045700*                         2000-PROCESO                           *
045800******************************************************************
045900 2000-PROCESO.
046000
046100     ADD CT-1                         TO CN-FILAS-DETALLE
046200
046300     PERFORM 2100-VALIDA-EMPLEADO
046400        THRU 2100-VALIDA-EMPLEADO-EXIT
046500
046600     IF WS-88-NOMBRE-VALIDO
046700        PERFORM 2200-ACUM-ROSTER
046800           THRU 2200-ACUM-ROSTER-EXIT
046900     END-IF
047000
047100     PERFORM 1080-LEE-DETALLE
047200        THRU 1080-LEE-DETALLE-EXIT.
047300******************************************************************
047400*                      2000-PROCESO-EXIT                         *
047500******************************************************************
047600 2000-PROCESO-EXIT.
047700     EXIT.
047800******************************************************************
047900*                    2100-VALIDA-EMPLEADO                        *
048000******************************************************************
048100 2100-VALIDA-EMPLEADO.
048200
048300     SET WS-88-NOMBRE-VALIDO          TO TRUE
048400     MOVE SCE0-NOMBRE                 TO WS-NOMBRE-PRUEBA
048500
048600     IF WS-NOMBRE-PRUEBA EQUAL SPACES
048700        SET WS-88-NOMBRE-INVALIDO     TO TRUE
048800     END-IF
048900
049000     IF WS-88-NOMBRE-VALIDO
049100        MOVE WS-NOMBRE-PRUEBA         TO WS-NOMBRE-MAYUS
049200        INSPECT WS-NOMBRE-MAYUS
049300           CONVERTING 'abcdefghijklmnopqrstuvwxyz'
049400                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
049500        IF WS-NOMBRE-MAYUS EQUAL 'NAN' OR 'NONE' OR 'NULL'
049600           SET WS-88-NOMBRE-INVALIDO  TO TRUE
049700        END-IF
049800     END-IF
049900
050000     IF WS-88-NOMBRE-VALIDO
050100        PERFORM 2110-VERIFICA-RESERVADA
050200           THRU 2110-VERIFICA-RESERVADA-EXIT
050300     END-IF
050400
050500     IF WS-88-NOMBRE-VALIDO
050600        PERFORM 2120-VERIFICA-MINUSCULA
050700           THRU 2120-VERIFICA-MINUSCULA-EXIT
050800     END-IF
050900
051000     IF WS-88-NOMBRE-VALIDO
051100        MOVE WS-NOMBRE-MAYUS          TO WS-LKS-CODIGO
051200        CALL CT-NE9SHFTL USING WS-LKS-CODIGO
051300                                WS-LKS-HORARIO
051400                                WS-LKS-ENCONTRADO
051500        IF WS-LKS-88-SI
051600           SET WS-88-NOMBRE-INVALIDO  TO TRUE
051700        END-IF
051800     END-IF
051900
052000     IF WS-88-NOMBRE-VALIDO
052100        PERFORM 2130-VERIFICA-LONGITUD
052200           THRU 2130-VERIFICA-LONGITUD-EXIT
052300     END-IF.
052400******************************************************************
052500*                 2100-VALIDA-EMPLEADO-EXIT                      *
052600******************************************************************
052700 2100-VALIDA-EMPLEADO-EXIT.
052800     EXIT.
052900******************************************************************
053000*                  2110-VERIFICA-RESERVADA                       *
053100******************************************************************
053200 2110-VERIFICA-RESERVADA.
053300
053310*    NE9-0081: LA PRUEBA ES PALABRA POR PALABRA, NO CONTRA EL
053320*    NOMBRE COMPLETO; UN ENCABEZADO DE COLUMNA PUEDE VENIR COMO
053330*    VARIAS PALABRAS ("SCHEDULE NOTES", "EMPLOYEE NAME") Y CADA
053340*    UNA DE ELLAS DEBE CHEQUEARSE POR SEPARADO CONTRA LA TABLA.
053350     MOVE WS-NOMBRE-MAYUS              TO WS-NOM-CAR-TXT
053360     MOVE SPACES                       TO WS-PALABRA-ACTUAL
053370     MOVE 0                            TO WS-LONGITUD-PALABRA
053380
053400     PERFORM 2111-COMPARA-PALABRA
053700        THRU 2111-COMPARA-PALABRA-EXIT
053800        VARYING WS-SUB-CAR FROM 1 BY 1
053900        UNTIL WS-SUB-CAR GREATER THAN 20
053910           OR WS-88-NOMBRE-INVALIDO
053920
053930*    NE9-0081: SE FLANQUEA LA ULTIMA PALABRA SI EL CAMPO TERMINA
053940*    SIN UN BLANCO DE CIERRE (NOMBRE QUE OCUPA LOS 20 BYTES).
053950     IF WS-88-NOMBRE-VALIDO
053960        AND WS-LONGITUD-PALABRA GREATER THAN ZERO
053970        PERFORM 2112-COMPARA-RESERVADA
053980           THRU 2112-COMPARA-RESERVADA-EXIT
053990     END-IF.
054100******************************************************************
054200*               2110-VERIFICA-RESERVADA-EXIT                     *
054300******************************************************************
054400 2110-VERIFICA-RESERVADA-EXIT.
054500     EXIT.
054600******************************************************************
054700*                   2111-COMPARA-PALABRA                         *
054800******************************************************************
054900 2111-COMPARA-PALABRA.
055010*    NE9-0081: MIENTRAS RECORRE EL NOMBRE CARACTER POR CARACTER,
055020*    VA ARMANDO LA PALABRA ACTUAL EN WS-PALABRA-ACTUAL; AL LLEGAR
055030*    A UN BLANCO, LA PALABRA ARMADA SE COMPARA CONTRA LA TABLA DE
055040*    PALABRAS DE ENCABEZADO Y SE REINICIA EL ARMADO.
055050     IF WS-NOM-CAR(WS-SUB-CAR) EQUAL SPACE
055060        IF WS-LONGITUD-PALABRA GREATER THAN ZERO
055070           PERFORM 2112-COMPARA-RESERVADA
055080              THRU 2112-COMPARA-RESERVADA-EXIT
055090           MOVE SPACES                TO WS-PALABRA-ACTUAL
055100           MOVE 0                     TO WS-LONGITUD-PALABRA
055110        END-IF
055120     ELSE
055130*       NE9-0081: LA TABLA DE PALABRAS RESERVADAS TIENE 10
055140*       POSICIONES; UNA PALABRA MAS LARGA NUNCA PUEDE COINCIDIR,
055150*       ASI QUE EL EXCEDENTE SIMPLEMENTE SE DESCARTA.
055160        IF WS-LONGITUD-PALABRA LESS THAN 10
055170           ADD 1                      TO WS-LONGITUD-PALABRA
055180           MOVE WS-NOM-CAR(WS-SUB-CAR)
055190                TO WS-PALABRA-ACTUAL(WS-LONGITUD-PALABRA:1)
055200        END-IF
055210     END-IF.
055800******************************************************************
055900*                 2111-COMPARA-PALABRA-EXIT                      *
056000******************************************************************
056100 2111-COMPARA-PALABRA-EXIT.
056200     EXIT.
056210******************************************************************
056220*                  2112-COMPARA-RESERVADA                        *
056230******************************************************************
056240 2112-COMPARA-RESERVADA.
056250
056260     SET WS-RES-IDX                   TO 1
056270
056280     PERFORM 2113-COMPARA-TABLA
056290        THRU 2113-COMPARA-TABLA-EXIT
056300        VARYING WS-RES-IDX FROM 1 BY 1
056310        UNTIL WS-RES-IDX GREATER THAN 12
056320           OR WS-88-NOMBRE-INVALIDO.
056330******************************************************************
056340*                2112-COMPARA-RESERVADA-EXIT                     *
056350******************************************************************
056360 2112-COMPARA-RESERVADA-EXIT.
056370     EXIT.
056380******************************************************************
056390*                   2113-COMPARA-TABLA                           *
056400******************************************************************
056410 2113-COMPARA-TABLA.
056420
056430     IF WS-PALABRA-ACTUAL EQUAL WS-PALABRA-RESERVADA(WS-RES-IDX)
056440        SET WS-88-NOMBRE-INVALIDO     TO TRUE
056450     END-IF.
056460******************************************************************
056470*                 2113-COMPARA-TABLA-EXIT                        *
056480******************************************************************
056490 2113-COMPARA-TABLA-EXIT.
056500     EXIT.
056510******************************************************************
056520*                  2120-VERIFICA-MINUSCULA                       *
056530******************************************************************
056600 2120-VERIFICA-MINUSCULA.
056700
056800     MOVE WS-NOMBRE-PRUEBA             TO WS-NOM-CAR-TXT
056900     SET WS-88-NOMBRE-INVALIDO         TO TRUE
057000
057100     PERFORM 2121-COMPARA-CARACTER
057200        THRU 2121-COMPARA-CARACTER-EXIT
057300        VARYING WS-SUB-CAR FROM 1 BY 1
057400        UNTIL WS-SUB-CAR GREATER THAN 20
057500           OR WS-88-NOMBRE-VALIDO.
057600******************************************************************
057700*               2120-VERIFICA-MINUSCULA-EXIT                     *
057800******************************************************************
057900 2120-VERIFICA-MINUSCULA-EXIT.
058000     EXIT.
058100******************************************************************
058200*                  2121-COMPARA-CARACTER                         *
058300******************************************************************
058400 2121-COMPARA-CARACTER.
058500
058600*    NE9-0041: BASTA CON UNA SOLA LETRA MINUSCULA PARA QUE EL
058700*    NOMBRE NO SEA "TODO MAYUSCULAS" NI PURAMENTE NUMERICO.
058800     IF WS-NOM-CAR(WS-SUB-CAR) IS CL-MINUSCULAS
058900        SET WS-88-NOMBRE-VALIDO        TO TRUE
059000     END-IF.
059100******************************************************************
059200*                2121-COMPARA-CARACTER-EXIT                      *
059300******************************************************************
059400 2121-COMPARA-CARACTER-EXIT.
059500     EXIT.
059600******************************************************************
059700*                  2130-VERIFICA-LONGITUD                        *
059800******************************************************************
059900 2130-VERIFICA-LONGITUD.
060000
060100     MOVE 0                           TO WS-LONGITUD-NOMBRE
060200     MOVE 1                           TO WS-SUB-CAR
060300
060400     PERFORM 2131-CUENTA-CARACTER
060500        THRU 2131-CUENTA-CARACTER-EXIT
060600        VARYING WS-SUB-CAR FROM 1 BY 1
060700        UNTIL WS-SUB-CAR GREATER THAN 20
060800
060900     IF WS-LONGITUD-NOMBRE LESS THAN CT-LARGO-MINIMO
061000        SET WS-88-NOMBRE-INVALIDO     TO TRUE
061100     END-IF.
061200******************************************************************
061300*                2130-VERIFICA-LONGITUD-EXIT                     *
061400******************************************************************
061500 2130-VERIFICA-LONGITUD-EXIT.
061600     EXIT.
061700******************************************************************
061800*                  2131-CUENTA-CARACTER                          *
061900******************************************************************
062000 2131-CUENTA-CARACTER.
062100
062200     IF WS-NOM-CAR(WS-SUB-CAR) NOT EQUAL SPACE
062300        ADD CT-1                      TO WS-LONGITUD-NOMBRE
062400     END-IF.
062500******************************************************************
062600*                2131-CUENTA-CARACTER-EXIT                       *
062700******************************************************************
062800 2131-CUENTA-CARACTER-EXIT.
062900     EXIT.
063000******************************************************************
063100*                     2200-ACUM-ROSTER                           *
063200******************************************************************
063300 2200-ACUM-ROSTER.
063400
063500     SET WS-88-ES-DUPLICADO           TO FALSE
063600     MOVE 1                           TO WS-SUB-COL
063700
063800     PERFORM 2210-COMPARA-ROSTER
063900        THRU 2210-COMPARA-ROSTER-EXIT
064000        UNTIL WS-SUB-COL GREATER THAN CN-EMPLEADOS
064100           OR WS-88-ES-DUPLICADO
064200
064300     IF WS-88-NO-DUPLICADO
064400        ADD  CT-1                     TO CN-EMPLEADOS
064500        MOVE WS-NOMBRE-PRUEBA         TO WS-ROS-NOMBRE(CN-EMPLEADOS)
064600     END-IF.
064700******************************************************************
064800*                   2200-ACUM-ROSTER-EXIT                        *
064900******************************************************************
065000 2200-ACUM-ROSTER-EXIT.
065100     EXIT.
065200******************************************************************
065300*                    2210-COMPARA-ROSTER                         *
065400******************************************************************
065500 2210-COMPARA-ROSTER.
065600
065700     IF WS-ROS-NOMBRE(WS-SUB-COL) EQUAL WS-NOMBRE-PRUEBA
065800        SET WS-88-ES-DUPLICADO        TO TRUE
065900     END-IF
066000
066100     ADD CT-1                         TO WS-SUB-COL.
066200******************************************************************
066300*                  2210-COMPARA-ROSTER-EXIT                      *
066400******************************************************************
066500 2210-COMPARA-ROSTER-EXIT.
066600     EXIT.
066700******************************************************************
066800*                   2500-ORDENA-ROSTER                           *
066900******************************************************************
067000 2500-ORDENA-ROSTER.
067100
067200*    NE9-0074: ORDENAMIENTO BURBUJA ASCENDENTE, POR ORDEN DE
067300*    COLACION DE CARACTERES, SOBRE LA CLAVE COMPLETA DE 20 BYTES.
067400     IF CN-EMPLEADOS GREATER THAN 1
067500        PERFORM 2510-PASADA-ROSTER
067600           THRU 2510-PASADA-ROSTER-EXIT
067700           VARYING WS-SUB-COL FROM 1 BY 1
067800           UNTIL WS-SUB-COL GREATER THAN CN-EMPLEADOS
067900     END-IF.
068000******************************************************************
068100*                2500-ORDENA-ROSTER-EXIT                         *
068200******************************************************************
068300 2500-ORDENA-ROSTER-EXIT.
068400     EXIT.
068500******************************************************************
068600*                   2510-PASADA-ROSTER                           *
068700******************************************************************
068800 2510-PASADA-ROSTER.
068900
069000     MOVE 1                           TO WS-SUB-COL-2
069100
069200     PERFORM 2520-COMPARA-INTERCAMBIA
069300        THRU 2520-COMPARA-INTERCAMBIA-EXIT
069400        VARYING WS-SUB-COL-2 FROM 1 BY 1
069500        UNTIL WS-SUB-COL-2 NOT LESS THAN CN-EMPLEADOS.
069600******************************************************************
069700*                2510-PASADA-ROSTER-EXIT                         *
069800******************************************************************
069900 2510-PASADA-ROSTER-EXIT.
070000     EXIT.
070100******************************************************************
070200*                2520-COMPARA-INTERCAMBIA                        *
070300******************************************************************
070400 2520-COMPARA-INTERCAMBIA.
070500
070600     IF WS-ROS-NOMBRE(WS-SUB-COL-2)
070700           GREATER THAN WS-ROS-NOMBRE(WS-SUB-COL-2 + 1)
070800        MOVE WS-ROS-NOMBRE(WS-SUB-COL-2)     TO WS-NOMBRE-PRUEBA
070900        MOVE WS-ROS-NOMBRE(WS-SUB-COL-2 + 1) TO
071000              WS-ROS-NOMBRE(WS-SUB-COL-2)
071100        MOVE WS-NOMBRE-PRUEBA                TO
071200              WS-ROS-NOMBRE(WS-SUB-COL-2 + 1)
071300     END-IF.
071400******************************************************************
071500*              2520-COMPARA-INTERCAMBIA-EXIT                     *
071600******************************************************************
071700 2520-COMPARA-INTERCAMBIA-EXIT.
071800     EXIT.
071900******************************************************************
072000*                   2600-ESCRIBE-ROSTER                          *
072100******************************************************************
072200 2600-ESCRIBE-ROSTER.
072300
072400     MOVE SPACES                      TO REG-ROSTFILE
072500     MOVE WS-ROS-NOMBRE(WS-ROS-IDX)   TO RST0-NOMBRE
072600     WRITE REG-ROSTFILE.
072700******************************************************************
072800*                 2600-ESCRIBE-ROSTER-EXIT                       *
072900******************************************************************
073000 2600-ESCRIBE-ROSTER-EXIT.
073100     EXIT.
073200******************************************************************
073300*                  2700-ESCRIBE-TRAILER                          *
073400******************************************************************
073500 2700-ESCRIBE-TRAILER.
073600
073700     MOVE SPACES                      TO REG-ROSTFILE
073800     MOVE 'START-DATE:'               TO RST0-NOMBRE
073900     WRITE REG-ROSTFILE
074000
074010*    NE9-0082: LA FECHA DE INICIO SE GRABA CON GUIONES
074020*    (AAAA-MM-DD), NO COMO DIGITOS CRUDOS.
074030     STRING WS-FMN-AAAA                DELIMITED BY SIZE
074040            '-'                        DELIMITED BY SIZE
074050            WS-FMN-MM                  DELIMITED BY SIZE
074060            '-'                        DELIMITED BY SIZE
074070            WS-FMN-DD                  DELIMITED BY SIZE
074080       INTO WS-FECHA-MINIMA-EDIT
074100     MOVE SPACES                      TO REG-ROSTFILE
074200     MOVE WS-FECHA-MINIMA-EDIT        TO RST0-NOMBRE
074300     WRITE REG-ROSTFILE
074400
074500     MOVE SPACES                      TO REG-ROSTFILE
074600     MOVE 'EMPLOYEE-COUNT:'           TO RST0-NOMBRE
074700     WRITE REG-ROSTFILE
074800
074900*    NE9-0074: CN-EMPLEADOS ES COMP; SE EDITA A WS-CONTADOR-EDIT
075000*    ANTES DE MOVERLO A UN CAMPO ALFANUMERICO PARA NO GRABAR LA
075100*    REPRESENTACION BINARIA DEL CONTADOR EN EL ARCHIVO DE SALIDA.
075200     MOVE SPACES                      TO REG-ROSTFILE
075300     MOVE CN-EMPLEADOS                TO WS-CONTADOR-EDIT
075400     MOVE WS-CONTADOR-EDIT            TO RST0-NOMBRE
075500     WRITE REG-ROSTFILE.
075800******************************************************************
075900*               2700-ESCRIBE-TRAILER-EXIT                        *
076000******************************************************************
076100 2700-ESCRIBE-TRAILER-EXIT.
076200     EXIT.
076300******************************************************************
076400*                    9100-CLOSE-FILES                            *
076500******************************************************************
076600 9100-CLOSE-FILES.
076700     CLOSE GRDFILE
076800     CLOSE ROSTFILE.
076900 9100-CLOSE-FILES-EXIT.
077000     EXIT.
077100******************************************************************
077200*                             3000-FIN                           *
077300******************************************************************
077400 3000-FIN.
077500
077600     PERFORM 9100-CLOSE-FILES
077700        THRU 9100-CLOSE-FILES-EXIT
077800
077900     PERFORM 3100-ESCRIBE-ESTADISTICAS
078000        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT
078100
078200     STOP RUN.
078300******************************************************************
078400*                  3100-ESCRIBE-ESTADISTICAS                     *
078500******************************************************************
078600 3100-ESCRIBE-ESTADISTICAS.
078700
078800     DISPLAY '**************************************************'
078900     DISPLAY '*             NE9GSCAN - SCHEDULE-SCAN            *'
079000     DISPLAY '* FILAS DE ENCABEZADO LEIDAS : ' CN-FILAS-LEIDAS
079100     DISPLAY '* FILAS DE DETALLE EXAMINADAS: ' CN-FILAS-DETALLE
079200     DISPLAY '* EMPLEADOS EN LA NOMINA     : ' CN-EMPLEADOS
079300     DISPLAY '* FECHA DE INICIO (AAAAMMDD) : ' WS-FECHA-MINIMA
079400     DISPLAY '**************************************************'.
079500******************************************************************
079600*               3100-ESCRIBE-ESTADISTICAS-EXIT                   *
079700******************************************************************
079800 3100-ESCRIBE-ESTADISTICAS-EXIT.
079900     EXIT.
