      ******************************************************************
      *                                                                *
      * NOMBRE DEL OBJETO:  NE9SCEM0                                   *
      *                                                                *
      * DESCRIPCION:  LAYOUT DE LOS REGISTROS DE DETALLE DE LA GRILLA  *
      *               DE TURNOS (UNA FILA POR EMPLEADO). CONTIENE EL   *
      *               NOMBRE DEL EMPLEADO Y EL CODIGO DE TURNO DE CADA *
      *               COLUMNA DE FECHA (BLANCO = SIN TURNO ASIGNADO).  *
      *                                                                *
      * -------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 335 POSICIONES.                          *
      *           PREFIJO  : SCE0.                                    *
      *                                                                *
      ******************************************************************
       05  NE9SCEM0.
           10  SCE0-NOMBRE                  PIC X(20).
           10  SCE0-TURNO OCCURS 62 TIMES
                          INDEXED BY SCE0-IDX
                                     PIC X(05).
           10  FILLER                       PIC X(005).
      ******************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 2       *
      * THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 335     *
      ******************************************************************
