000100******************************************************************
000200* PROGRAM NAME:    NE9SHFTL.                                     *
000300* ORIGINAL AUTHOR: G. FORRICH.                                   *
000400*                                                                *
000500* MAINTENANCE LOG                                                *
000600* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
000700* ---------- ------------  --------------------------------------*
000800* 19/02/1991 GFORRICH      INITIAL VERSION.                NE9-0043
000900* 04/03/1991 GFORRICH      ADDED CL/HD/IM/PJ CODES.        NE9-0047
001000* 02/11/1992 GFORRICH      SHARED BY SCAN AND CALG.        NE9-0052
001100* 30/06/1998 RSILVA        Y2K REVIEW - NO DATE FIELDS IN  NE9-0061
001200*            RSILVA        THIS MODULE. SIGNED OFF.        NE9-0061
001300* 14/01/1999 RSILVA        ADDED TRACE DISPLAY FOR         NE9-0063
001400*            RSILVA        PRODUCTION SUPPORT.             NE9-0063
001500* 22/08/2001 MPEREZ        9-5FT CODE CORRECTED TO         NE9-0070
001600*            MPEREZ        0900-1700 PER PAYROLL.          NE9-0070
001650* 15/03/2006 MPEREZ        ADDED TRACE FOR CODES NOT       NE9-0079
001660*            MPEREZ        FOUND AND A LINKAGE-AREA VIEW   NE9-0079
001670*            MPEREZ        TO CONFIRM THE HORARIO ACTUALLY NE9-0079
001680*            MPEREZ        RETURNED TO THE CALLER.         NE9-0079
001700******************************************************************
001800*                                                                *
001900*          I D E N T I F I C A T I O N  D I V I S I O N          *
002000*                                                                *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  NE9SHFTL.
002400 AUTHOR. GUILLERMO FORRICH.
002500 INSTALLATION. IBM Z/OS.
002600 DATE-WRITTEN. 19/02/1991.
002700 DATE-COMPILED. 19/02/1991.
002800 SECURITY. CONFIDENTIAL.
002900******************************************************************
003000*                                                                *
003100* DESCRIPCION:  SUBRUTINA DE USO COMUN QUE TRADUCE UN CODIGO DE  *
003200*               TURNO A SU FRANJA HORARIA (O A LA PALABRA OFF),  *
003300*               CONSULTANDO LA TABLA DE REFERENCIA NE9SHFT0. ES  *
003400*               LLAMADA POR NE9GSCAN (PARA DESCARTAR FILAS CUYO  *
003500*               NOMBRE DE EMPLEADO ES EN REALIDAD UN CODIGO DE   *
003600*               TURNO) Y POR NE9GCALG (PARA TRADUCIR CADA CELDA  *
003700*               DE LA GRILLA A UN EVENTO DE CALENDARIO).         *
003800*                                                                *
003900******************************************************************
004000*                                                                *
004100*             E N V I R O N M E N T   D I V I S I O N            *
004200*                                                                *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500
004510 CONFIGURATION SECTION.
004520 SPECIAL-NAMES.
004530
005000******************************************************************
005100*                                                                *
005200*                      D A T A   D I V I S I O N                 *
005300*                                                                *
005400******************************************************************
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800*                    DEFINICION DE CONSTANTES                    *
005900******************************************************************
006000 01  CT-CONSTANTES.
006100     05 CT-1                          PIC 9(01)      VALUE 1.
006200     05 CT-SI                         PIC X(01)      VALUE 'S'.
006300     05 CT-NO                         PIC X(01)      VALUE 'N'.
006400******************************************************************
006500*                    DEFINICION DE CONTADORES                    *
006600******************************************************************
006700 01  CN-CONTADORES.
006800     05 CN-CONSULTAS                  PIC 9(05)      COMP.
006900     05 CN-ENCONTRADOS                PIC 9(05)      COMP.
007000******************************************************************
007100*                     DEFINICION DE VARIABLES                    *
007200******************************************************************
007300 01  WS-VARIABLES.
007400     05 WS-COD-BUSCADO                PIC X(20).
007500     05 WS-SUB-TABLA                  PIC 9(02)      COMP.
007510*    NE9-0079: VISTA CORTA DEL CODIGO BUSCADO, PARA LA TRAZA DE
007520*    NO HALLADOS; LAS CELDAS DE TURNO OCUPAN SOLO 5 POSICIONES,
007530*    EL RESTO ES RELLENO CUANDO EL CODIGO ES UN NOMBRE COMPLETO.
007540 01  WS-COD-BUSCADO-VISTA REDEFINES WS-COD-BUSCADO.
007550     05 WS-COD-CORTO                  PIC X(05).
007560     05 FILLER                        PIC X(15).
007600
007700 01  WS-TRAZA-AREA.
007800     05 WS-TRAZA-TEXTO                PIC X(14).
007900 01  WS-TRAZA-VISTA REDEFINES WS-TRAZA-AREA.
008000     05 WS-TRAZA-COD                  PIC X(05).
008100     05 WS-TRAZA-HOR                  PIC X(09).
008200******************************************************************
008300*                     DEFINICION DE COPYBOOKS                    *
008400******************************************************************
008500 01  WS-NE9SHFT0-01.
008600     COPY NE9SHFT0.
008700******************************************************************
008800*                                                                *
008900*               L I N K A G E   S E C T I O N                    *
009000*                                                                *
009100******************************************************************
009200 LINKAGE SECTION.
009300*    NE9-0052: LK-SHF-CODIGO SE AMPLIO A 20 POSICIONES PARA QUE
009310*    NE9GSCAN PUEDA CONSULTAR TAMBIEN UN NOMBRE DE EMPLEADO
009320*    COMPLETO SIN TRUNCARLO; LAS CELDAS DE TURNO (5 POSICIONES)
009330*    SE PASAN IGUAL, RELLENAS DE BLANCOS A LA DERECHA.
009400 01  LK-AREA-COMUNICACION.
009410     05 LK-SHF-CODIGO                 PIC X(20).
009500     05 LK-SHF-HORARIO                PIC X(09).
009600     05 LK-SHF-ENCONTRADO             PIC X(01).
009700        88 LK-SHF-88-SI                          VALUE 'S'.
009800        88 LK-SHF-88-NO                          VALUE 'N'.
009810*    NE9-0079: VISTA DEL AREA DE COMUNICACION QUE EXPONE POR
009820*    SEPARADO LA HORA DE INICIO Y DE FIN DEL HORARIO QUE SE ESTA
009830*    DEVOLVIENDO AL LLAMADOR, PARA LA TRAZA DE SOPORTE.
009840 01  LK-VISTA-HORARIO REDEFINES LK-AREA-COMUNICACION.
009850     05 FILLER                        PIC X(20).
009860     05 LK-HOR-INI                    PIC X(04).
009870     05 FILLER                        PIC X(01).
009880     05 LK-HOR-FIN                    PIC X(04).
009890     05 FILLER                        PIC X(01).
009900******************************************************************
010000*                                                                *
010100*              P R O C E D U R E   D I V I S I O N               *
010200*                                                                *
010300******************************************************************
010400 PROCEDURE DIVISION USING LK-AREA-COMUNICACION.
010500******************************************************************
010600*                            MAIN LINE                           *
010700******************************************************************
010800 0000-MAINLINE.
010900
011000     PERFORM 1000-INICIO
011100        THRU 1000-INICIO-EXIT
011200
011300     PERFORM 2000-BUSCA-CODIGO
011400        THRU 2000-BUSCA-CODIGO-EXIT
011500
011600     PERFORM 3000-FIN.
011700******************************************************************
011800*                           1000-INICIO                          *
011900******************************************************************
012000 1000-INICIO.
012100
012200     ADD CT-1                         TO CN-CONSULTAS
012300
012400     MOVE SPACES                      TO LK-SHF-HORARIO
012500     MOVE CT-NO                       TO LK-SHF-ENCONTRADO
012600
012700     MOVE LK-SHF-CODIGO               TO WS-COD-BUSCADO
012800*    NE9-0061: EL CODIGO SE NORMALIZA A MAYUSCULAS ANTES DE
012900*    RECORRER LA TABLA, PORQUE LA GRILLA LLEGA CON MAYUSCULAS Y
013000*    MINUSCULAS MEZCLADAS SEGUN COMO LA HAYA TIPEADO EL SECTOR.
013100     INSPECT WS-COD-BUSCADO
013200        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
013300                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013400******************************************************************
013500*                        1000-INICIO-EXIT                        *
013600******************************************************************
013700 1000-INICIO-EXIT.
013800     EXIT.
013900******************************************************************
014000*                       2000-BUSCA-CODIGO                        *
014100******************************************************************
014200 2000-BUSCA-CODIGO.
014300
014400     MOVE 1                           TO WS-SUB-TABLA
014500
014600     PERFORM 2100-COMPARA-CODIGO
014700        THRU 2100-COMPARA-CODIGO-EXIT
014800        UNTIL WS-SUB-TABLA GREATER THAN 45
014900           OR LK-SHF-88-SI
014910
014920*    NE9-0079: TRAZA DE SOPORTE PARA CODIGOS QUE NO MATCHEAN
014930*    NINGUNA ENTRADA DE LA TABLA (USUALMENTE UN NOMBRE DE
014940*    EMPLEADO, NO UN CODIGO DE TURNO).
014950     IF LK-SHF-88-NO
014960        DISPLAY 'NE9SHFTL - CODIGO NO HALLADO: ' WS-COD-CORTO
014970     END-IF.
015000******************************************************************
015100*                     2000-BUSCA-CODIGO-EXIT                     *
015200******************************************************************
015300 2000-BUSCA-CODIGO-EXIT.
015400     EXIT.
015500******************************************************************
015600*                      2100-COMPARA-CODIGO                       *
015700******************************************************************
015800 2100-COMPARA-CODIGO.
015900
016000     IF SHF0-CODIGO(WS-SUB-TABLA) EQUAL WS-COD-BUSCADO
016100        MOVE SHF0-HORARIO(WS-SUB-TABLA) TO LK-SHF-HORARIO
016200        SET  LK-SHF-88-SI               TO TRUE
016300        ADD  CT-1                       TO CN-ENCONTRADOS
016400
016500        MOVE SHF0-CODIGO(WS-SUB-TABLA)  TO WS-TRAZA-COD
016600        MOVE SHF0-HORARIO(WS-SUB-TABLA) TO WS-TRAZA-HOR
016700*       NE9-0063: TRAZA DE SOPORTE EN PRODUCCION.
016800        DISPLAY 'NE9SHFTL - CODIGO HALLADO: ' WS-TRAZA-AREA
016810*       NE9-0079: SE TRAZA TAMBIEN LO QUE QUEDO EFECTIVAMENTE
016820*       CARGADO EN EL AREA DE COMUNICACION, NO SOLO LO LEIDO
016830*       DE LA TABLA, PARA DESCARTAR UN RESIDUO DE UNA LLAMADA
016840*       ANTERIOR.
016850        DISPLAY 'NE9SHFTL - DEVUELTO A LLAMADOR: ' LK-HOR-INI
016860           '-' LK-HOR-FIN
016900     END-IF
017000
017100     ADD CT-1                         TO WS-SUB-TABLA.
017200******************************************************************
017300*                   2100-COMPARA-CODIGO-EXIT                     *
017400******************************************************************
017500 2100-COMPARA-CODIGO-EXIT.
017600     EXIT.
017700******************************************************************
017800*                              3000-FIN                          *
017900******************************************************************
018000 3000-FIN.
018100
018200     GOBACK.
