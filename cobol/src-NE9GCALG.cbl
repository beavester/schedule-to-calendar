000100******************************************************************
000200* PROGRAM NAME:    NE9GCALG.                                     *
000300* ORIGINAL AUTHOR: G. FORRICH.                                   *
000400*                                                                *
000500* MAINTENANCE LOG                                                *
000600* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
000700* ---------- ------------  --------------------------------------*
000800* 26/02/1991 GFORRICH      INITIAL VERSION.                NE9-0045
000900* 11/03/1991 GFORRICH      50-ROW SCAN LIMIT PER PAYROLL   NE9-0046
001000*            GFORRICH      REQUEST (LARGE DEPARTMENTS).    NE9-0046
001100* 09/05/1993 GFORRICH      OVERNIGHT ROLLOVER NOW CALLS    NE9-0055
001200*            GFORRICH      NE9DTUTL INSTEAD OF IN-LINE     NE9-0055
001300*            GFORRICH      ARITHMETIC (LEAP YEAR BUG).     NE9-0055
001400* 30/06/1998 RSILVA        Y2K REVIEW - DTSTART/DTEND USE  NE9-0061
001500*            RSILVA        4 DIGIT YEAR THROUGHOUT.        NE9-0061
001600*            RSILVA        SIGNED OFF.                     NE9-0061
001700* 11/02/2004 MPEREZ        UNKNOWN SHIFT CODES NOW WRITE   NE9-0076
001800*            MPEREZ        AN EVENT INSTEAD OF BEING       NE9-0076
001900*            MPEREZ        SKIPPED PER AUDIT REQUEST.      NE9-0076
002000******************************************************************
002100*                                                                *
002200*          I D E N T I F I C A T I O N  D I V I S I O N          *
002300*                                                                *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  NE9GCALG.
002700 AUTHOR. GUILLERMO FORRICH.
002800 INSTALLATION. IBM Z/OS.
002900 DATE-WRITTEN. 26/02/1991.
003000 DATE-COMPILED. 26/02/1991.
003100 SECURITY. CONFIDENTIAL.
003200******************************************************************
003300*                                                                *
003400* DESCRIPCION:  RUTINA CALENDAR-GEN. VUELVE A LEER LA GRILLA DE  *
003500*               TURNOS IGUAL QUE SCHEDULE-SCAN, LOCALIZA LA FILA *
003600*               DEL EMPLEADO PEDIDO EN REQFILE, Y POR CADA       *
003700*               COLUMNA DE FECHA (EN ORDEN ASCENDENTE) TRADUCE   *
003800*               EL CODIGO DE TURNO A UN EVENTO DE CALENDARIO,    *
003900*               GRABANDO EL ARCHIVO EN FORMATO ICALENDAR (ICS).  *
004000*                                                                *
004100******************************************************************
004200*                                                                *
004300*             E N V I R O N M E N T   D I V I S I O N            *
004400*                                                                *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300******************************************************************
005400*              ARCHIVOS INTERVINIENTES EN EL PROCESO             *
005500******************************************************************
005600 FILE-CONTROL.
005700
005800     SELECT GRDFILE    ASSIGN       TO GRDFILE
005900                       FILE STATUS  IS SW-FILE-STATUS-GRD.
006000
006100     SELECT REQFILE    ASSIGN       TO REQFILE
006200                       FILE STATUS  IS SW-FILE-STATUS-REQ.
006300
006400     SELECT ICSFILE    ASSIGN       TO ICSFILE
006500                       FILE STATUS  IS SW-FILE-STATUS-ICS.
006600******************************************************************
006700*                                                                *
006800*                      D A T A   D I V I S I O N                 *
006900*                                                                *
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  GRDFILE
007500     RECORDING MODE IS F
007600     RECORD CONTAINS 335 CHARACTERS.
007700 01  REG-GRDFILE                      PIC X(335).
007800 01  GRD-ANIO-VISTA REDEFINES REG-GRDFILE.
007900     COPY NE9SCYR0.
008000 01  GRD-FECHA-VISTA REDEFINES REG-GRDFILE.
008100     COPY NE9SCDT0.
008200 01  GRD-EMPLEADO-VISTA REDEFINES REG-GRDFILE.
008300     COPY NE9SCEM0.
008400
008500 FD  REQFILE
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 20 CHARACTERS.
008800 01  REG-REQFILE                      PIC X(20).
008900
009000 FD  ICSFILE
009100     RECORDING MODE IS F
009200     RECORD CONTAINS 80 CHARACTERS.
009300 01  REG-ICSFILE.
009400     COPY NE9ICS00.
009500
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*                     DEFINICION DE SWITCHES                     *
009900******************************************************************
010000 01  SW-SWITCHES.
010100     05 SW-FILE-STATUS-GRD            PIC X(02)      VALUE SPACE.
010200        88 FS-GRD-88-OK                          VALUE '00'.
010300     05 SW-FILE-STATUS-REQ            PIC X(02)      VALUE SPACE.
010400        88 FS-REQ-88-OK                          VALUE '00'.
010500     05 SW-FILE-STATUS-ICS            PIC X(02)      VALUE SPACE.
010600        88 FS-ICS-88-OK                          VALUE '00'.
010700     05 SW-FIN-GRD                    PIC X(01)      VALUE 'N'.
010800        88 SI-FIN-GRD                            VALUE 'S'.
010900        88 NO-FIN-GRD                            VALUE 'N'.
011000     05 SW-DUPLICADO                  PIC X(01)      VALUE 'N'.
011100        88 WS-88-ES-DUPLICADO                    VALUE 'S'.
011200        88 WS-88-NO-DUPLICADO                    VALUE 'N'.
011300     05 SW-ENCONTRADO-EMP             PIC X(01)      VALUE 'N'.
011400        88 WS-88-EMPLEADO-HALLADO                VALUE 'S'.
011500        88 WS-88-EMPLEADO-NO-HALLADO              VALUE 'N'.
011600     05 SW-HAY-ROLLOVER               PIC X(01)      VALUE 'N'.
011700        88 WS-88-HAY-ROLLOVER                    VALUE 'S'.
011800        88 WS-88-SIN-ROLLOVER                    VALUE 'N'.
011900******************************************************************
012000*                    DEFINICION DE CONSTANTES                    *
012100******************************************************************
012200 01  CT-CONSTANTES.
012300     05 CT-1                          PIC 9(01)      VALUE 1.
012400     05 CT-ANIO-MINIMO                PIC 9(04)      VALUE 2020.
012500     05 CT-ANIO-MAXIMO                PIC 9(04)      VALUE 2050.
012600     05 CT-DICIEMBRE                  PIC 9(02)      VALUE 12.
012700     05 CT-MAX-FILAS                  PIC 9(02)      VALUE 50 COMP.
012800     05 CT-MAX-COLUMNAS               PIC 9(02)      VALUE 62 COMP.
012900     05 CT-NE9SHFTL                   PIC X(08)      VALUE 'NE9SHFTL'.
013000     05 CT-NE9DTUTL                   PIC X(08)      VALUE 'NE9DTUTL'.
013100     05 CT-SEGUNDOS                   PIC X(02)      VALUE '00'.
013200******************************************************************
013300*                    DEFINICION DE CONTADORES                    *
013400******************************************************************
013500 01  CN-CONTADORES.
013600     05 CN-FILAS-LEIDAS               PIC 9(02)      COMP.
013700     05 CN-FILAS-DETALLE              PIC 9(02)      COMP.
013800     05 CN-COLUMNAS-VIGENTES          PIC 9(02)      COMP.
013900     05 CN-EVENTOS                    PIC 9(05)      COMP.
014000******************************************************************
014100*          TABLA DE FECHAS VIGENTES DE LA GRILLA (AAAAMMDD)       *
014200*          Y TABLA PARALELA DE LA COLUMNA ORIGINAL DE LA GRILLA   *
014300*          (NECESARIA PARA UBICAR EL CODIGO DE TURNO DESPUES DE   *
014400*          ORDENAR LAS FECHAS EN FORMA ASCENDENTE).               *
014500******************************************************************
014600 01  WS-TB-FECHA-AREA.
014700     05 WS-TB-FECHA  OCCURS 62 TIMES
014800                     INDEXED BY WS-FEC-IDX.
014900        10 WS-FEC-AAAAMMDD            PIC 9(08).
015000        10 WS-FEC-COLUMNA             PIC 9(02)      COMP.
015100******************************************************************
015200*                     DEFINICION DE VARIABLES                    *
015300******************************************************************
015400 01  WS-VARIABLES.
015500     05 WS-SUB-COL                    PIC 9(02)      COMP.
015600     05 WS-SUB-COL-2                  PIC 9(02)      COMP.
015700     05 WS-ANIO-COLUMNA                PIC 9(04)      COMP.
015800     05 WS-FECHA-ARMADA               PIC 9(08).
015900     05 WS-FECHA-TMP                  PIC 9(08).
016000     05 WS-COLUMNA-TMP                PIC 9(02)      COMP.
016100     05 WS-COL-ORIGINAL               PIC 9(02)      COMP.
016200     05 WS-NOMBRE-PEDIDO              PIC X(20).
016300     05 WS-NOMBRE-MAYUS               PIC X(20).
016400     05 WS-EVENTO-EDIT                PIC Z(04)9.
016500
016600 01  WS-TURNO-PRUEBA.
016700     05 WS-TURNO-TEXTO                PIC X(05).
016800
016900 01  WS-LK-SHIFT-AREA.
017000     05 WS-LKS-CODIGO                 PIC X(20).
017100     05 WS-LKS-HORARIO                PIC X(09).
017200     05 WS-LKS-ENCONTRADO             PIC X(01).
017300        88 WS-LKS-88-SI                          VALUE 'S'.
017400        88 WS-LKS-88-NO                          VALUE 'N'.
017500 01  WS-LKS-HORARIO-VISTA REDEFINES WS-LKS-HORARIO.
017600     05 WS-LKS-HORA-INI               PIC X(04).
017700     05 FILLER                        PIC X(01).
017800     05 WS-LKS-HORA-FIN               PIC X(04).
017900
018000 01  WS-HORA-INI-NUM                  PIC 9(02).
018100 01  WS-HORA-FIN-NUM                  PIC 9(02).
018200
018300 01  WS-LK-FECHA-AREA.
018400     05 WS-LKD-FECHA-ENT              PIC 9(08).
018500     05 WS-LKD-FECHA-SAL              PIC 9(08).
018600
018700 01  WS-EVENTO-FECHA-INI              PIC 9(08).
018800 01  WS-EVENTO-FECHA-FIN              PIC 9(08).
018900
019000 01  WS-SUMMARY-TEXTO                 PIC X(40).
019020 01  WS-DTSTART-LINEA                 PIC X(40).
019030 01  WS-DTEND-LINEA                   PIC X(40).
019040 01  WS-ARMA-FECHA                    PIC 9(08).
019041 01  WS-ARMA-FECHA-VISTA REDEFINES WS-ARMA-FECHA.
019042     05 WS-ARMA-AAAA                  PIC 9(04).
019043     05 WS-ARMA-MM                    PIC 9(02).
019044     05 WS-ARMA-DD                    PIC 9(02).
019045 01  WS-ARMA-HORA                     PIC X(04)      VALUE SPACES.
019046 01  WS-ARMA-PREFIJO                  PIC X(07).
019047 01  WS-ARMA-LINEA                    PIC X(40).
019050
019100 01  WS-UID-TEXTO.
019200     05 FILLER                        PIC X(09)      VALUE
019300                                              'NE9GCALG-'.
019400     05 WS-UID-SECUENCIA              PIC 9(05).
019500     05 FILLER                        PIC X(17)      VALUE
019550                                              '@DEPT.SCHED.BATCH'.
019600******************************************************************
019700*                                                                *
019800*              P R O C E D U R E   D I V I S I O N               *
019900*                                                                *
020000******************************************************************
020100 PROCEDURE DIVISION.
020200******************************************************************
020300*                            MAIN LINE                           *
020400******************************************************************
020500 0000-MAINLINE.
020600
020700     PERFORM 1000-INICIO
020800        THRU 1000-INICIO-EXIT
020900
021000     PERFORM 2500-ORDENA-FECHAS
021100        THRU 2500-ORDENA-FECHAS-EXIT
021200
021300     PERFORM 2000-PROCESO
021400        THRU 2000-PROCESO-EXIT
021500        VARYING WS-SUB-COL FROM 1 BY 1
021600        UNTIL WS-SUB-COL GREATER THAN CN-COLUMNAS-VIGENTES
021700
021800     PERFORM 3000-FIN.
021900******************************************************************
022000*                           1000-INICIO                          *
022100******************************************************************
022200 1000-INICIO.
022300
022400     OPEN INPUT GRDFILE
022500     IF NOT FS-GRD-88-OK
022600        DISPLAY 'NE9GCALG - ERROR APERTURA GRDFILE. STATUS: '
022700                 SW-FILE-STATUS-GRD
022800        PERFORM 3000-FIN
022900     END-IF
023000
023100     OPEN INPUT REQFILE
023200     IF NOT FS-REQ-88-OK
023300        DISPLAY 'NE9GCALG - ERROR APERTURA REQFILE. STATUS: '
023400                 SW-FILE-STATUS-REQ
023500        PERFORM 3000-FIN
023600     END-IF
023700
023800     OPEN OUTPUT ICSFILE
023900     IF NOT FS-ICS-88-OK
024000        DISPLAY 'NE9GCALG - ERROR APERTURA ICSFILE. STATUS: '
024100                 SW-FILE-STATUS-ICS
024200        PERFORM 3000-FIN
024300     END-IF
024400
024500     READ REQFILE
024600        AT END
024700           DISPLAY 'NE9GCALG - FALTA EL REGISTRO DE REQFILE '
024800                   '(EMPLEADO PEDIDO)'
024900           PERFORM 3000-FIN
025000     END-READ
025100
025200     MOVE REG-REQFILE                 TO WS-NOMBRE-PEDIDO
025300
025400     PERFORM 1050-LEE-ANIO
025500        THRU 1050-LEE-ANIO-EXIT
025600
025700     PERFORM 1060-VALIDA-ANIO
025800        THRU 1060-VALIDA-ANIO-EXIT
025900
026000     PERFORM 1070-LEE-FECHAS
026100        THRU 1070-LEE-FECHAS-EXIT
026200
026300     PERFORM 1100-CARGA-FECHAS
026400        THRU 1100-CARGA-FECHAS-EXIT
026500
026600     PERFORM 1300-LOCALIZA-EMPLEADO
026700        THRU 1300-LOCALIZA-EMPLEADO-EXIT
026800
026900     PERFORM 1900-ABRE-CALENDARIO
027000        THRU 1900-ABRE-CALENDARIO-EXIT.
027100******************************************************************
027200*                        1000-INICIO-EXIT                        *
027300******************************************************************
027400 1000-INICIO-EXIT.
027500     EXIT.
027600******************************************************************
027700*                         1050-LEE-ANIO                          *
027800******************************************************************
027900 1050-LEE-ANIO.
028000
028100     READ GRDFILE
028200        AT END
028300           DISPLAY 'NE9GCALG - GRILLA VACIA, FALTA ENCABEZADO DE '
028400                   'ANIO'
028500           PERFORM 3000-FIN
028600     END-READ
028700
028800     ADD CT-1                         TO CN-FILAS-LEIDAS.
028900******************************************************************
029000*                      1050-LEE-ANIO-EXIT                        *
029100******************************************************************
029200 1050-LEE-ANIO-EXIT.
029300     EXIT.
029400******************************************************************
029500*                        1060-VALIDA-ANIO                        *
029600******************************************************************
029700 1060-VALIDA-ANIO.
029800
029900     IF SCY0-ANIO LESS THAN CT-ANIO-MINIMO
030000        OR SCY0-ANIO GREATER THAN CT-ANIO-MAXIMO
030100        DISPLAY 'NE9GCALG - ERROR: SCH-YEAR FUERA DE RANGO: '
030200                SCY0-ANIO
030300        PERFORM 3000-FIN
030400     END-IF.
030500******************************************************************
030600*                     1060-VALIDA-ANIO-EXIT                      *
030700******************************************************************
030800 1060-VALIDA-ANIO-EXIT.
030900     EXIT.
031000******************************************************************
031100*                       1070-LEE-FECHAS                          *
031200******************************************************************
031300 1070-LEE-FECHAS.
031400
031500     READ GRDFILE
031600        AT END
031700           DISPLAY 'NE9GCALG - FALTA EL REGISTRO DE FECHAS'
031800           PERFORM 3000-FIN
031900     END-READ
032000
032100     ADD CT-1                         TO CN-FILAS-LEIDAS.
032200******************************************************************
032300*                    1070-LEE-FECHAS-EXIT                        *
032400******************************************************************
032500 1070-LEE-FECHAS-EXIT.
032600     EXIT.
032700******************************************************************
032800*                     1100-CARGA-FECHAS                          *
032900******************************************************************
033000 1100-CARGA-FECHAS.
033100
033200     MOVE 1                           TO WS-SUB-COL
033300     MOVE 0                           TO CN-COLUMNAS-VIGENTES
033400
033500     PERFORM 1110-CARGA-UNA-FECHA
033600        THRU 1110-CARGA-UNA-FECHA-EXIT
033700        UNTIL WS-SUB-COL GREATER THAN CT-MAX-COLUMNAS
033800           OR (SCD0-MES(WS-SUB-COL) EQUAL ZERO
033900              AND SCD0-DIA(WS-SUB-COL) EQUAL ZERO).
034000******************************************************************
034100*                   1100-CARGA-FECHAS-EXIT                       *
034200******************************************************************
034300 1100-CARGA-FECHAS-EXIT.
034400     EXIT.
034500******************************************************************
034600*                   1110-CARGA-UNA-FECHA                         *
034700******************************************************************
034800 1110-CARGA-UNA-FECHA.
034900
035000     PERFORM 1120-AJUSTA-ANIO
035100        THRU 1120-AJUSTA-ANIO-EXIT
035200
035300     COMPUTE WS-FECHA-ARMADA = WS-ANIO-COLUMNA * 10000
035400                             + SCD0-MES(WS-SUB-COL) * 100
035500                             + SCD0-DIA(WS-SUB-COL)
035600
035700     PERFORM 1130-VERIFICA-DUPLICADO
035800        THRU 1130-VERIFICA-DUPLICADO-EXIT
035900
036000     IF WS-88-NO-DUPLICADO
036100        ADD  CT-1                     TO CN-COLUMNAS-VIGENTES
036200        MOVE WS-FECHA-ARMADA          TO WS-FEC-AAAAMMDD
036300                                         (CN-COLUMNAS-VIGENTES)
036400        MOVE WS-SUB-COL               TO WS-FEC-COLUMNA
036500                                         (CN-COLUMNAS-VIGENTES)
036600     END-IF
036700
036800     ADD CT-1                         TO WS-SUB-COL.
036900******************************************************************
037000*                1110-CARGA-UNA-FECHA-EXIT                       *
037100******************************************************************
037200 1110-CARGA-UNA-FECHA-EXIT.
037300     EXIT.
037400******************************************************************
037500*                    1120-AJUSTA-ANIO                            *
037600******************************************************************
037700 1120-AJUSTA-ANIO.
037800
037900*    NE9-0045: MISMA REGLA QUE SCHEDULE-SCAN - UNA COLUMNA DE
038000*    DICIEMBRE PERTENECE AL ANIO ANTERIOR A SCH-YEAR.
038100     IF SCD0-MES(WS-SUB-COL) EQUAL CT-DICIEMBRE
038200        SUBTRACT CT-1 FROM SCY0-ANIO  GIVING WS-ANIO-COLUMNA
038300     ELSE
038400        MOVE SCY0-ANIO                TO WS-ANIO-COLUMNA
038500     END-IF.
038600******************************************************************
038700*                  1120-AJUSTA-ANIO-EXIT                         *
038800******************************************************************
038900 1120-AJUSTA-ANIO-EXIT.
039000     EXIT.
039100******************************************************************
039200*                1130-VERIFICA-DUPLICADO                         *
039300******************************************************************
039400 1130-VERIFICA-DUPLICADO.
039500
039600     MOVE 1                          TO WS-SUB-COL-2
039700     SET  WS-88-NO-DUPLICADO         TO TRUE
039800
039900     PERFORM 1140-COMPARA-FECHA
040000        THRU 1140-COMPARA-FECHA-EXIT
040100        UNTIL WS-SUB-COL-2 GREATER THAN CN-COLUMNAS-VIGENTES
040200           OR WS-88-ES-DUPLICADO.
040300******************************************************************
040400*              1130-VERIFICA-DUPLICADO-EXIT                      *
040500******************************************************************
040600 1130-VERIFICA-DUPLICADO-EXIT.
040700     EXIT.
040800******************************************************************
040900*                  1140-COMPARA-FECHA                            *
041000******************************************************************
041100 1140-COMPARA-FECHA.
041200
041300     IF WS-FEC-AAAAMMDD(WS-SUB-COL-2) EQUAL WS-FECHA-ARMADA
041400        SET WS-88-ES-DUPLICADO        TO TRUE
041500     END-IF
041600
041700     ADD CT-1                         TO WS-SUB-COL-2.
041800******************************************************************
041900*                1140-COMPARA-FECHA-EXIT                         *
042000******************************************************************
042100 1140-COMPARA-FECHA-EXIT.
042200     EXIT.
042300******************************************************************
042400*                 1300-LOCALIZA-EMPLEADO                         *
042500******************************************************************
042600 1300-LOCALIZA-EMPLEADO.
042700
042800     SET WS-88-EMPLEADO-NO-HALLADO    TO TRUE
042900     MOVE 0                           TO CN-FILAS-DETALLE
043000
043100     PERFORM 1310-LEE-Y-COMPARA
043200        THRU 1310-LEE-Y-COMPARA-EXIT
043300        UNTIL SI-FIN-GRD
043400           OR CN-FILAS-DETALLE NOT LESS THAN CT-MAX-FILAS
043500           OR WS-88-EMPLEADO-HALLADO
043600
043700     IF WS-88-EMPLEADO-NO-HALLADO
043800        DISPLAY 'NE9GCALG - EMPLEADO NO ENCONTRADO EN LAS '
043900                'PRIMERAS 50 FILAS: ' WS-NOMBRE-PEDIDO
044000        PERFORM 3000-FIN
044100     END-IF.
044200******************************************************************
044300*               1300-LOCALIZA-EMPLEADO-EXIT                      *
044400******************************************************************
044500 1300-LOCALIZA-EMPLEADO-EXIT.
044600     EXIT.
044700******************************************************************
044800*                  1310-LEE-Y-COMPARA                            *
044900******************************************************************
045000 1310-LEE-Y-COMPARA.
045100
045200     READ GRDFILE
045300        AT END
045400           SET SI-FIN-GRD             TO TRUE
045500     END-READ
045600
045700     IF NO-FIN-GRD
045800        ADD CT-1                      TO CN-FILAS-DETALLE
045900        IF SCE0-NOMBRE EQUAL WS-NOMBRE-PEDIDO
046000           SET WS-88-EMPLEADO-HALLADO TO TRUE
046100*          NE9-0046: SE RETIENE LA FILA DE DETALLE COMPLETA EN
046200*          EL BUFFER GRDFILE (REG-GRDFILE/GRD-EMPLEADO-VISTA)
046300*          TAL CUAL QUEDO EN LA LECTURA, PARA QUE 2000-PROCESO
046400*          PUEDA LEER SCE0-TURNO DIRECTAMENTE DE ESA FILA.
046500        END-IF
046600     END-IF.
046700******************************************************************
046800*                1310-LEE-Y-COMPARA-EXIT                         *
046900******************************************************************
047000 1310-LEE-Y-COMPARA-EXIT.
047100     EXIT.
047200******************************************************************
047300*                 1900-ABRE-CALENDARIO                           *
047400******************************************************************
047500 1900-ABRE-CALENDARIO.
047600
047700     MOVE SPACES                      TO REG-ICSFILE
047800     MOVE 'BEGIN:VCALENDAR'           TO ICS0-LINEA
047900     WRITE REG-ICSFILE
048000
048100     MOVE SPACES                      TO REG-ICSFILE
048200     MOVE 'VERSION:2.0'               TO ICS0-LINEA
048300     WRITE REG-ICSFILE
048400
048500     MOVE SPACES                      TO REG-ICSFILE
048600     MOVE 'PRODID:-//DEPT//NE9GCALG//EN' TO ICS0-LINEA
048700     WRITE REG-ICSFILE.
048800******************************************************************
048900*               1900-ABRE-CALENDARIO-EXIT                        *
049000******************************************************************
049100 1900-ABRE-CALENDARIO-EXIT.
049200     EXIT.
049300******************************************************************
049400*                  2500-ORDENA-FECHAS                             *
049500******************************************************************
049600 2500-ORDENA-FECHAS.
049700
049800*    NE9-0045: LAS COLUMNAS SE RECORREN EN ORDEN ASCENDENTE DE
049900*    FECHA, NO EN ORDEN DE GRILLA; SE ORDENA LA TABLA DE FECHAS
050000*    Y SU TABLA PARALELA DE COLUMNA ORIGINAL EN FORMA BURBUJA.
050100     IF CN-COLUMNAS-VIGENTES GREATER THAN 1
050200        PERFORM 2510-PASADA-FECHAS
050300           THRU 2510-PASADA-FECHAS-EXIT
050400           VARYING WS-SUB-COL FROM 1 BY 1
050500           UNTIL WS-SUB-COL GREATER THAN CN-COLUMNAS-VIGENTES
050600     END-IF.
050700******************************************************************
050800*                2500-ORDENA-FECHAS-EXIT                         *
050900******************************************************************
051000 2500-ORDENA-FECHAS-EXIT.
051100     EXIT.
051200******************************************************************
051300*                  2510-PASADA-FECHAS                             *
051400******************************************************************
051500 2510-PASADA-FECHAS.
051600
051700     MOVE 1                           TO WS-SUB-COL-2
051800
051900     PERFORM 2520-COMPARA-INTERCAMBIA
052000        THRU 2520-COMPARA-INTERCAMBIA-EXIT
052100        VARYING WS-SUB-COL-2 FROM 1 BY 1
052200        UNTIL WS-SUB-COL-2 NOT LESS THAN CN-COLUMNAS-VIGENTES.
052300******************************************************************
052400*                2510-PASADA-FECHAS-EXIT                         *
052500******************************************************************
052600 2510-PASADA-FECHAS-EXIT.
052700     EXIT.
052800******************************************************************
052900*               2520-COMPARA-INTERCAMBIA                         *
053000******************************************************************
053100 2520-COMPARA-INTERCAMBIA.
053200
053300     IF WS-FEC-AAAAMMDD(WS-SUB-COL-2)
053400           GREATER THAN WS-FEC-AAAAMMDD(WS-SUB-COL-2 + 1)
053500        MOVE WS-FEC-AAAAMMDD(WS-SUB-COL-2)   TO WS-FECHA-TMP
053600        MOVE WS-FEC-COLUMNA(WS-SUB-COL-2)    TO WS-COLUMNA-TMP
053700
053800        MOVE WS-FEC-AAAAMMDD(WS-SUB-COL-2 + 1) TO
053900              WS-FEC-AAAAMMDD(WS-SUB-COL-2)
054000        MOVE WS-FEC-COLUMNA(WS-SUB-COL-2 + 1)  TO
054100              WS-FEC-COLUMNA(WS-SUB-COL-2)
054200
054300        MOVE WS-FECHA-TMP                    TO
054400              WS-FEC-AAAAMMDD(WS-SUB-COL-2 + 1)
054500        MOVE WS-COLUMNA-TMP                  TO
054600              WS-FEC-COLUMNA(WS-SUB-COL-2 + 1)
054700     END-IF.
054800******************************************************************
054900*             2520-COMPARA-INTERCAMBIA-EXIT                      *
055000******************************************************************
055100 2520-COMPARA-INTERCAMBIA-EXIT.
055200     EXIT.
055300******************************************************************
055400*                        2000-PROCESO                            *
055500******************************************************************
055600 2000-PROCESO.
055700
055800     MOVE WS-FEC-COLUMNA(WS-SUB-COL)  TO WS-COL-ORIGINAL
055900     MOVE WS-FEC-AAAAMMDD(WS-SUB-COL) TO WS-EVENTO-FECHA-INI
056000
057000     MOVE SCE0-TURNO(WS-COL-ORIGINAL) TO WS-TURNO-TEXTO
058000
059000     IF WS-TURNO-TEXTO NOT EQUAL SPACES
060000        PERFORM 2100-TRADUCE-TURNO
061000           THRU 2100-TRADUCE-TURNO-EXIT
062000     END-IF.
063000******************************************************************
064000*                      2000-PROCESO-EXIT                         *
065000******************************************************************
066000 2000-PROCESO-EXIT.
067000     EXIT.
068000******************************************************************
069000*                     2100-TRADUCE-TURNO                         *
070000******************************************************************
071000 2100-TRADUCE-TURNO.
072000
073000     MOVE WS-TURNO-TEXTO              TO WS-LKS-CODIGO
074000     INSPECT WS-LKS-CODIGO
075000        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
076000                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
077000
078000     CALL CT-NE9SHFTL USING WS-LKS-CODIGO
079000                             WS-LKS-HORARIO
080000                             WS-LKS-ENCONTRADO
081000
082000     IF WS-LKS-88-NO
083000        PERFORM 2400-EVENTO-DESCONOCIDO
084000           THRU 2400-EVENTO-DESCONOCIDO-EXIT
085000     ELSE
086000        IF WS-LKS-HORARIO(1:3) EQUAL 'OFF'
087000           PERFORM 2300-EVENTO-LIBRE
088000              THRU 2300-EVENTO-LIBRE-EXIT
089000        ELSE
090000           PERFORM 2200-EVENTO-TRABAJO
091000              THRU 2200-EVENTO-TRABAJO-EXIT
092000        END-IF
093000     END-IF.
094000******************************************************************
095000*                   2100-TRADUCE-TURNO-EXIT                      *
096000******************************************************************
097000 2100-TRADUCE-TURNO-EXIT.
098000     EXIT.
099000******************************************************************
100000*                    2200-EVENTO-TRABAJO                         *
101000******************************************************************
102000 2200-EVENTO-TRABAJO.
103000
104000     MOVE WS-LKS-HORA-INI(1:2)        TO WS-HORA-INI-NUM
105000     MOVE WS-LKS-HORA-FIN(1:2)        TO WS-HORA-FIN-NUM
106000
107000     MOVE WS-EVENTO-FECHA-INI         TO WS-EVENTO-FECHA-FIN
108000
109000*    NE9-0055: SI LA HORA DE FIN ES NUMERICAMENTE MENOR QUE LA
110000*    HORA DE INICIO, EL TURNO CRUZA LA MEDIANOCHE Y EL DTEND CAE
111000*    EN EL DIA SIGUIENTE. HORAS IGUALES NO CRUZAN.
112000     IF WS-HORA-FIN-NUM LESS THAN WS-HORA-INI-NUM
113000        SET WS-88-HAY-ROLLOVER        TO TRUE
114000        MOVE WS-EVENTO-FECHA-INI      TO WS-LKD-FECHA-ENT
115000        CALL CT-NE9DTUTL USING WS-LKD-FECHA-ENT WS-LKD-FECHA-SAL
116000        MOVE WS-LKD-FECHA-SAL         TO WS-EVENTO-FECHA-FIN
116100*       NE9-0063: TRAZA DE SOPORTE EN PRODUCCION (VER NE9SHFTL).
116200        DISPLAY 'NE9GCALG - TURNO CON ROLLOVER, CODIGO: '
116300                WS-TURNO-TEXTO ' FECHA DTEND: ' WS-EVENTO-FECHA-FIN
117000     ELSE
118000        SET WS-88-SIN-ROLLOVER        TO TRUE
119000     END-IF
120000
121000     MOVE SPACES                      TO WS-SUMMARY-TEXTO
121100     STRING 'SUMMARY:Work: '     DELIMITED BY SIZE
121200            WS-TURNO-TEXTO       DELIMITED BY SPACE
121300       INTO WS-SUMMARY-TEXTO
121400
122000     MOVE WS-EVENTO-FECHA-INI         TO WS-ARMA-FECHA
123000     MOVE WS-LKS-HORA-INI             TO WS-ARMA-HORA
124000     MOVE 'DTSTART'                   TO WS-ARMA-PREFIJO
125000     PERFORM 2250-ARMA-TIMESTAMP
126000        THRU 2250-ARMA-TIMESTAMP-EXIT
127000     MOVE WS-ARMA-LINEA               TO WS-DTSTART-LINEA
128000
129000     MOVE WS-EVENTO-FECHA-FIN         TO WS-ARMA-FECHA
130000     MOVE WS-LKS-HORA-FIN             TO WS-ARMA-HORA
131000     MOVE 'DTEND  '                   TO WS-ARMA-PREFIJO
132000     PERFORM 2250-ARMA-TIMESTAMP
133000        THRU 2250-ARMA-TIMESTAMP-EXIT
134000     MOVE WS-ARMA-LINEA               TO WS-DTEND-LINEA
135000
136000     PERFORM 2900-ESCRIBE-EVENTO
137000        THRU 2900-ESCRIBE-EVENTO-EXIT.
138000******************************************************************
139000*                  2200-EVENTO-TRABAJO-EXIT                      *
140000******************************************************************
141000 2200-EVENTO-TRABAJO-EXIT.
142000     EXIT.
143000******************************************************************
144000*                   2250-ARMA-TIMESTAMP                          *
145000******************************************************************
146000 2250-ARMA-TIMESTAMP.
147000
148000*    NE9-0045: FORMA UNA LINEA DTSTART/DTEND CON HORA, ESTILO
149000*    ICALENDAR: <PREFIJO>:AAAAMMDDTHHMM00.
150000     MOVE SPACES                      TO WS-ARMA-LINEA
151000     STRING WS-ARMA-PREFIJO           DELIMITED BY SPACE
152000            ':'                       DELIMITED BY SIZE
153000            WS-ARMA-AAAA              DELIMITED BY SIZE
154000            WS-ARMA-MM                DELIMITED BY SIZE
155000            WS-ARMA-DD                DELIMITED BY SIZE
156000            'T'                       DELIMITED BY SIZE
157000            WS-ARMA-HORA              DELIMITED BY SIZE
158000            CT-SEGUNDOS               DELIMITED BY SIZE
159000       INTO WS-ARMA-LINEA.
160000******************************************************************
161000*                 2250-ARMA-TIMESTAMP-EXIT                       *
162000******************************************************************
163000 2250-ARMA-TIMESTAMP-EXIT.
164000     EXIT.
165000******************************************************************
166000*                     2300-EVENTO-LIBRE                          *
167000******************************************************************
167100 2300-EVENTO-LIBRE.
167200
167300     MOVE 'SUMMARY:OFF'               TO WS-SUMMARY-TEXTO
167400
167500     PERFORM 2280-ARMA-TODO-EL-DIA
167600        THRU 2280-ARMA-TODO-EL-DIA-EXIT
167700
167800     PERFORM 2900-ESCRIBE-EVENTO
167900        THRU 2900-ESCRIBE-EVENTO-EXIT.
168000******************************************************************
168100*                   2300-EVENTO-LIBRE-EXIT                       *
168200******************************************************************
168300 2300-EVENTO-LIBRE-EXIT.
168400     EXIT.
168500******************************************************************
168600*                  2400-EVENTO-DESCONOCIDO                       *
168700******************************************************************
168800 2400-EVENTO-DESCONOCIDO.
168900
169000     MOVE SPACES                      TO WS-SUMMARY-TEXTO
169100     STRING 'SUMMARY:Unknown Shift: '  DELIMITED BY SIZE
169200            WS-TURNO-TEXTO             DELIMITED BY SPACE
169300       INTO WS-SUMMARY-TEXTO
169400
169500     PERFORM 2280-ARMA-TODO-EL-DIA
169600        THRU 2280-ARMA-TODO-EL-DIA-EXIT
169700
169800     PERFORM 2900-ESCRIBE-EVENTO
169900        THRU 2900-ESCRIBE-EVENTO-EXIT.
170000******************************************************************
170100*                2400-EVENTO-DESCONOCIDO-EXIT                    *
170200******************************************************************
170300 2400-EVENTO-DESCONOCIDO-EXIT.
170400     EXIT.
170500******************************************************************
170600*                   2280-ARMA-TODO-EL-DIA                        *
170700******************************************************************
170800 2280-ARMA-TODO-EL-DIA.
170900
171000*    NE9-0045: EVENTO DE TODO EL DIA - DTSTART ES LA FECHA DE LA
171100*    COLUMNA, DTEND ES ESA FECHA MAS UN DIA (SIEMPRE, NO SOLO EN
171200*    FRANCO), SEGUN LA REGLA DEL NEGOCIO.
171300     MOVE WS-EVENTO-FECHA-INI         TO WS-ARMA-FECHA
171400     MOVE SPACES                      TO WS-ARMA-LINEA
171500     STRING 'DTSTART;VALUE=DATE:'     DELIMITED BY SIZE
171600            WS-ARMA-AAAA              DELIMITED BY SIZE
171700            WS-ARMA-MM                DELIMITED BY SIZE
171800            WS-ARMA-DD                DELIMITED BY SIZE
171900       INTO WS-ARMA-LINEA
172000     MOVE WS-ARMA-LINEA               TO WS-DTSTART-LINEA
172100
172200     MOVE WS-EVENTO-FECHA-INI         TO WS-LKD-FECHA-ENT
172300     CALL CT-NE9DTUTL USING WS-LKD-FECHA-ENT WS-LKD-FECHA-SAL
172400     MOVE WS-LKD-FECHA-SAL            TO WS-ARMA-FECHA
172500     MOVE SPACES                      TO WS-ARMA-LINEA
172600     STRING 'DTEND;VALUE=DATE:'       DELIMITED BY SIZE
172700            WS-ARMA-AAAA              DELIMITED BY SIZE
172800            WS-ARMA-MM                DELIMITED BY SIZE
172900            WS-ARMA-DD                DELIMITED BY SIZE
173000       INTO WS-ARMA-LINEA
173100     MOVE WS-ARMA-LINEA               TO WS-DTEND-LINEA.
173200******************************************************************
173300*                 2280-ARMA-TODO-EL-DIA-EXIT                     *
173400******************************************************************
173500 2280-ARMA-TODO-EL-DIA-EXIT.
173600     EXIT.
173700******************************************************************
173800*                     2900-ESCRIBE-EVENTO                        *
173900******************************************************************
174000 2900-ESCRIBE-EVENTO.
174100
174200     ADD CT-1                         TO WS-UID-SECUENCIA
174300     ADD CT-1                         TO CN-EVENTOS
174400
174500     MOVE SPACES                      TO REG-ICSFILE
174600     MOVE 'BEGIN:VEVENT'              TO ICS0-LINEA
174700     WRITE REG-ICSFILE
174800
174900     MOVE SPACES                      TO REG-ICSFILE
175000     MOVE WS-SUMMARY-TEXTO            TO ICS0-LINEA
175100     WRITE REG-ICSFILE
175200
175300     MOVE SPACES                      TO REG-ICSFILE
175400     MOVE WS-DTSTART-LINEA            TO ICS0-LINEA
175500     WRITE REG-ICSFILE
175600
175700     MOVE SPACES                      TO REG-ICSFILE
175800     MOVE WS-DTEND-LINEA              TO ICS0-LINEA
175900     WRITE REG-ICSFILE
176000
176100     MOVE SPACES                      TO REG-ICSFILE
176200     STRING 'UID:'            DELIMITED BY SIZE
176300            WS-UID-TEXTO      DELIMITED BY SIZE
176400       INTO ICS0-LINEA
176500     WRITE REG-ICSFILE
176600
176700     MOVE SPACES                      TO REG-ICSFILE
176800     MOVE 'END:VEVENT'                TO ICS0-LINEA
176900     WRITE REG-ICSFILE.
177000******************************************************************
177100*                   2900-ESCRIBE-EVENTO-EXIT                     *
177200******************************************************************
177300 2900-ESCRIBE-EVENTO-EXIT.
177400     EXIT.
177500******************************************************************
177600*                    9100-CLOSE-FILES                            *
177700******************************************************************
177800 9100-CLOSE-FILES.
177900     CLOSE GRDFILE
178000     CLOSE REQFILE
178100     CLOSE ICSFILE.
178200 9100-CLOSE-FILES-EXIT.
178300     EXIT.
178400******************************************************************
178500*                             3000-FIN                          *
178600******************************************************************
178700 3000-FIN.
178800
178900     IF FS-ICS-88-OK
179000        MOVE SPACES                   TO REG-ICSFILE
179100        MOVE 'END:VCALENDAR'          TO ICS0-LINEA
179200        WRITE REG-ICSFILE
179300     END-IF
179340
179380     PERFORM 9100-CLOSE-FILES
179420        THRU 9100-CLOSE-FILES-EXIT
179460
179600     PERFORM 3100-ESCRIBE-ESTADISTICAS
179700        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT
179800
179900     STOP RUN.
180000******************************************************************
180100*                  3100-ESCRIBE-ESTADISTICAS                     *
180200******************************************************************
180300 3100-ESCRIBE-ESTADISTICAS.
180400
180500     DISPLAY '**************************************************'
180600     DISPLAY '*             NE9GCALG - CALENDAR-GEN             *'
180700     DISPLAY '* EMPLEADO PROCESADO        : ' WS-NOMBRE-PEDIDO
180800     DISPLAY '* COLUMNAS DE FECHA VIGENTES : ' CN-COLUMNAS-VIGENTES
180900     DISPLAY '* EVENTOS GENERADOS          : ' CN-EVENTOS
181000     DISPLAY '**************************************************'.
181100******************************************************************
181200*               3100-ESCRIBE-ESTADISTICAS-EXIT                   *
181300******************************************************************
181400 3100-ESCRIBE-ESTADISTICAS-EXIT.
181500     EXIT.
