      ******************************************************************
      *                                                                *
      * NOMBRE DEL OBJETO:  NE9SHFT0                                   *
      *                                                                *
      * DESCRIPCION:  TABLA DE REFERENCIA DE CODIGOS DE TURNO, CON SU  *
      *               FRANJA HORARIA DE INICIO-FIN (HHMM-HHMM) O LA    *
      *               PALABRA OFF PARA LOS CODIGOS DE FRANCO. SE       *
      *               CARGA POR VALUE Y SE REDEFINE COMO TABLA.        *
      *                                                                *
      * -------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 45 ENTRADAS DE 14 POSICIONES (630).      *
      *           PREFIJO  : SHF0.                                    *
      *                                                                *
      ******************************************************************
       05  NE9SHFT0.
           10  SHF0-TABLA-INIC.
               15  FILLER  PIC X(14) VALUE 'IV   0600-1400'.
               15  FILLER  PIC X(14) VALUE 'A    0700-1500'.
               15  FILLER  PIC X(14) VALUE 'BH   0700-1500'.
               15  FILLER  PIC X(14) VALUE 'C    0700-1500'.
               15  FILLER  PIC X(14) VALUE 'D    0700-1500'.
               15  FILLER  PIC X(14) VALUE 'HDMIX0700-1500'.
               15  FILLER  PIC X(14) VALUE 'W    0700-1500'.
               15  FILLER  PIC X(14) VALUE 'R    0700-1500'.
               15  FILLER  PIC X(14) VALUE 'B    0700-1500'.
               15  FILLER  PIC X(14) VALUE 'F    0700-1500'.
               15  FILLER  PIC X(14) VALUE 'G    0700-1500'.
               15  FILLER  PIC X(14) VALUE 'YC   0700-1500'.
               15  FILLER  PIC X(14) VALUE 'BHT  0700-1500'.
               15  FILLER  PIC X(14) VALUE 'FT   0700-1500'.
               15  FILLER  PIC X(14) VALUE 'BT   0700-1500'.
               15  FILLER  PIC X(14) VALUE '2ED  0800-1600'.
               15  FILLER  PIC X(14) VALUE 'CF   0900-1700'.
               15  FILLER  PIC X(14) VALUE 'CF*  0900-1700'.
               15  FILLER  PIC X(14) VALUE '6    0900-1700'.
               15  FILLER  PIC X(14) VALUE '6FT  0900-1700'.
               15  FILLER  PIC X(14) VALUE '9    0900-2100'.
               15  FILLER  PIC X(14) VALUE '9-5FT0900-1700'.
               15  FILLER  PIC X(14) VALUE 'E1   1300-2100'.
               15  FILLER  PIC X(14) VALUE 'E    1500-2300'.
               15  FILLER  PIC X(14) VALUE 'EC   1500-2300'.
               15  FILLER  PIC X(14) VALUE 'EIV  1500-2300'.
               15  FILLER  PIC X(14) VALUE 'ECT  1500-2300'.
               15  FILLER  PIC X(14) VALUE 'ED   1600-0000'.
               15  FILLER  PIC X(14) VALUE 'EDT  1600-0000'.
               15  FILLER  PIC X(14) VALUE 'N    2100-0700'.
               15  FILLER  PIC X(14) VALUE '13   2300-0700'.
               15  FILLER  PIC X(14) VALUE '5    0700-1700'.
               15  FILLER  PIC X(14) VALUE '7    0700-1900'.
               15  FILLER  PIC X(14) VALUE 'IP   0800-1600'.
               15  FILLER  PIC X(14) VALUE 'IH   0800-1600'.
               15  FILLER  PIC X(14) VALUE 'T    0800-1400'.
               15  FILLER  PIC X(14) VALUE 'V    OFF      '.
               15  FILLER  PIC X(14) VALUE '-    OFF      '.
               15  FILLER  PIC X(14) VALUE 'CT   OFF      '.
               15  FILLER  PIC X(14) VALUE 'PL   OFF      '.
               15  FILLER  PIC X(14) VALUE 'S    OFF      '.
               15  FILLER  PIC X(14) VALUE 'CL   0800-1600'.
               15  FILLER  PIC X(14) VALUE 'HD   0715-1515'.
               15  FILLER  PIC X(14) VALUE 'IM   0800-1400'.
               15  FILLER  PIC X(14) VALUE 'PJ   0700-1300'.
           10  SHF0-TABLA REDEFINES SHF0-TABLA-INIC
                          OCCURS 45 TIMES
                          INDEXED BY SHF0-IDX.
               15  SHF0-CODIGO              PIC X(05).
               15  SHF0-HORARIO             PIC X(09).
      ******************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 2       *
      * THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 630     *
      ******************************************************************
