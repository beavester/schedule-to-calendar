      ******************************************************************
      *                                                                *
      * NOMBRE DEL OBJETO:  NE9ICS00                                   *
      *                                                                *
      * DESCRIPCION:  LAYOUT DE LINEA DE SALIDA DEL ARCHIVO ICALENDAR  *
      *               (ICS) GENERADO POR CALENDAR-GEN. EL ARCHIVO ES   *
      *               TEXTO DE LONGITUD VARIABLE; EL PROGRAMA GRABA    *
      *               UNA LINEA POR VEZ EN ESTE BUFFER Y LA TRUNCA     *
      *               A SU LONGITUD UTIL AL ESCRIBIR (LINE SEQUENTIAL).*
      *                                                                *
      * -------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 80 POSICIONES.                           *
      *           PREFIJO  : ICS0.                                    *
      *                                                                *
      ******************************************************************
       05  NE9ICS00.
           10  ICS0-LINEA                   PIC X(078).
           10  FILLER                       PIC X(002).
      ******************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 1       *
      * THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 80      *
      ******************************************************************
