      ******************************************************************
      *                                                                *
      * NOMBRE DEL OBJETO:  NE9SCYR0                                   *
      *                                                                *
      * DESCRIPCION:  LAYOUT DEL PRIMER REGISTRO DE LA GRILLA DE       *
      *               TURNOS (ANIO BASE DEL CALENDARIO DE TURNOS).     *
      *               ES EL UNICO REGISTRO DE ESTE TIPO EN EL ARCHIVO, *
      *               SIEMPRE EL PRIMERO.                              *
      *                                                                *
      * -------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 335 POSICIONES.                          *
      *           PREFIJO  : SCY0.                                    *
      *                                                                *
      ******************************************************************
       05  NE9SCYR0.
           10  SCY0-ANIO                     PIC 9(04).
               88  SCY0-ANIO-VALIDO          VALUE 2020 THRU 2050.
           10  FILLER                        PIC X(331).
      ******************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 1       *
      * THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 335     *
      ******************************************************************
