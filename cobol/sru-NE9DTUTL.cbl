000100******************************************************************
000200* PROGRAM NAME:    NE9DTUTL.                                     *
000300* ORIGINAL AUTHOR: G. FORRICH.                                   *
000400*                                                                *
000500* MAINTENANCE LOG                                                *
000600* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
000700* ---------- ------------  --------------------------------------*
000800* 21/02/1991 GFORRICH      INITIAL VERSION.                NE9-0044
000900* 09/05/1993 GFORRICH      CORRECTED LEAP YEAR TEST FOR    NE9-0055
001000*            GFORRICH      CENTURY YEARS (1900,2000,...).  NE9-0055
001100* 30/06/1998 RSILVA        Y2K REVIEW - 4 DIGIT YEAR       NE9-0061
001200*            RSILVA        ALREADY IN USE, NO CHANGE.      NE9-0061
001300*            RSILVA        SIGNED OFF.                     NE9-0061
001350* 22/03/2006 RSILVA        ADDED LINKAGE-AREA VIEW OF THE  NE9-0080
001360*            RSILVA        INPUT DATE AND A TRACE FOR      NE9-0080
001370*            RSILVA        PRODUCTION SUPPORT.             NE9-0080
001400******************************************************************
001500*                                                                *
001600*          I D E N T I F I C A T I O N  D I V I S I O N          *
001700*                                                                *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  NE9DTUTL.
002100 AUTHOR. GUILLERMO FORRICH.
002200 INSTALLATION. IBM Z/OS.
002300 DATE-WRITTEN. 21/02/1991.
002400 DATE-COMPILED. 21/02/1991.
002500 SECURITY. CONFIDENTIAL.
002600******************************************************************
002700*                                                                *
002800* DESCRIPCION:  SUBRUTINA DE USO COMUN QUE SUMA UN DIA A UNA     *
002900*               FECHA AAAAMMDD, RESOLVIENDO EL PASE DE MES Y DE  *
003000*               ANIO (INCLUSO ANIO BISIESTO EN FEBRERO). LA      *
003100*               LLAMA NE9GCALG PARA:                             *
003200*               a) LLEVAR EL DTEND DE UN TURNO NOCTURNO AL DIA   *
003300*                  SIGUIENTE CUANDO LA HORA DE FIN ES MENOR QUE  *
003400*                  LA HORA DE INICIO, Y                          *
003500*               b) CALCULAR EL DTEND DE UN EVENTO DE TODO EL DIA *
003600*                  (FRANCO O TURNO DESCONOCIDO), QUE SIEMPRE ES  *
003700*                  LA FECHA DEL EVENTO MAS UN DIA.                *
003800*                                                                *
003900******************************************************************
004000*                                                                *
004100*             E N V I R O N M E N T   D I V I S I O N            *
004200*                                                                *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500
004510 CONFIGURATION SECTION.
004520 SPECIAL-NAMES.
004530
004600******************************************************************
004700*                                                                *
004800*                      D A T A   D I V I S I O N                 *
004900*                                                                *
005000******************************************************************
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*                    DEFINICION DE CONSTANTES                    *
005500******************************************************************
005600 01  CT-CONSTANTES.
005700     05 CT-1                          PIC 9(01)      VALUE 1.
005800     05 CT-400                        PIC 9(03)      VALUE 400.
005900     05 CT-100                        PIC 9(03)      VALUE 100.
006000     05 CT-4                          PIC 9(01)      VALUE 4.
006100******************************************************************
006200*           TABLA DE DIAS POR MES (ANIO NO BISIESTO)             *
006300******************************************************************
006400 01  WS-TB-DIASMES-INIC.
006500     05 FILLER                        PIC 9(02)      VALUE 31.
006600     05 FILLER                        PIC 9(02)      VALUE 28.
006700     05 FILLER                        PIC 9(02)      VALUE 31.
006800     05 FILLER                        PIC 9(02)      VALUE 30.
006900     05 FILLER                        PIC 9(02)      VALUE 31.
007000     05 FILLER                        PIC 9(02)      VALUE 30.
007100     05 FILLER                        PIC 9(02)      VALUE 31.
007200     05 FILLER                        PIC 9(02)      VALUE 31.
007300     05 FILLER                        PIC 9(02)      VALUE 30.
007400     05 FILLER                        PIC 9(02)      VALUE 31.
007500     05 FILLER                        PIC 9(02)      VALUE 30.
007600     05 FILLER                        PIC 9(02)      VALUE 31.
007700 01  WS-TB-DIASMES REDEFINES WS-TB-DIASMES-INIC
007800                  OCCURS 12 TIMES
007900                  INDEXED BY WS-MES-IDX.
008000     05 WS-DIAS-EN-MES                PIC 9(02).
008100******************************************************************
008200*                     DEFINICION DE VARIABLES                    *
008300******************************************************************
008400 01  WS-FECHA-ENTRADA.
008500     05 WS-FEC-ENT-AAAA               PIC 9(04).
008600     05 WS-FEC-ENT-MM                 PIC 9(02).
008700     05 WS-FEC-ENT-DD                 PIC 9(02).
008800
008900 01  WS-DIAS-DEL-MES                  PIC 9(02).
008950 01  WS-COCIENTE                      PIC 9(04)      COMP.
009000 01  WS-RESIDUO-400                   PIC 9(03)      COMP.
009100 01  WS-RESIDUO-100                   PIC 9(03)      COMP.
009200 01  WS-RESIDUO-4                     PIC 9(01)      COMP.
009300
009400 01  WS-FLAGS.
009500     05 WS-FL-BISIESTO                PIC X(01)      VALUE 'N'.
009600        88 WS-88-ANIO-BISIESTO                  VALUE 'S'.
009700        88 WS-88-ANIO-COMUN                     VALUE 'N'.
009800******************************************************************
009900*                                                                *
010000*               L I N K A G E   S E C T I O N                    *
010100*                                                                *
010200******************************************************************
010300 LINKAGE SECTION.
010400 01  LK-AREA-COMUNICACION.
010500     05 LK-DTU-FECHA-ENT              PIC 9(08).
010600     05 LK-DTU-FECHA-SAL              PIC 9(08).
010700 01  LK-VISTA-FECHA-SAL REDEFINES LK-AREA-COMUNICACION.
010800     05 FILLER                        PIC X(08).
010900     05 LK-SAL-AAAA                   PIC 9(04).
011000     05 LK-SAL-MM                     PIC 9(02).
011100     05 LK-SAL-DD                     PIC 9(02).
011110*    NE9-0080: VISTA DEL AREA DE COMUNICACION QUE EXPONE LA
011120*    FECHA DE ENTRADA DESCOMPUESTA, PARA LA TRAZA DE SOPORTE EN
011130*    1000-INICIO (NO INVADE LA PARTE DE LK-DTU-FECHA-SAL).
011140 01  LK-VISTA-FECHA-ENT REDEFINES LK-AREA-COMUNICACION.
011150     05 LK-ENT-AAAA                   PIC 9(04).
011160     05 LK-ENT-MM                     PIC 9(02).
011170     05 LK-ENT-DD                     PIC 9(02).
011180     05 FILLER                        PIC X(08).
011200******************************************************************
011300*                                                                *
011400*              P R O C E D U R E   D I V I S I O N               *
011500*                                                                *
011600******************************************************************
011700 PROCEDURE DIVISION USING LK-AREA-COMUNICACION.
011800******************************************************************
011900*                            MAIN LINE                           *
012000******************************************************************
012100 0000-MAINLINE.
012200
012300     PERFORM 1000-INICIO
012400        THRU 1000-INICIO-EXIT
012500
012600     PERFORM 2000-SUMA-UN-DIA
012700        THRU 2000-SUMA-UN-DIA-EXIT
012800
012900     PERFORM 3000-FIN.
013000******************************************************************
013100*                           1000-INICIO                          *
013200******************************************************************
013300 1000-INICIO.
013400
013500     MOVE LK-DTU-FECHA-ENT            TO WS-FECHA-ENTRADA
013600
013650*    NE9-0080: TRAZA DE SOPORTE EN PRODUCCION.
013660     DISPLAY 'NE9DTUTL - FECHA ENTRADA: ' LK-ENT-AAAA '-'
013670        LK-ENT-MM '-' LK-ENT-DD
013700     PERFORM 1100-DETERMINA-BISIESTO
013800        THRU 1100-DETERMINA-BISIESTO-EXIT.
013900******************************************************************
014000*                        1000-INICIO-EXIT                        *
014100******************************************************************
014200 1000-INICIO-EXIT.
014300     EXIT.
014400******************************************************************
014500*                   1100-DETERMINA-BISIESTO                      *
014600******************************************************************
014700 1100-DETERMINA-BISIESTO.
014800
014900*    NE9-0055: BISIESTO SI DIVISIBLE POR 4 Y ( NO DIVISIBLE POR
015000*    100, O DIVISIBLE POR 400 ).
015100     DIVIDE WS-FEC-ENT-AAAA BY CT-4
015200        GIVING WS-COCIENTE
015300        REMAINDER WS-RESIDUO-4
015400
015500     DIVIDE WS-FEC-ENT-AAAA BY CT-100
015600        GIVING WS-COCIENTE
015700        REMAINDER WS-RESIDUO-100
015800
015900     DIVIDE WS-FEC-ENT-AAAA BY CT-400
016000        GIVING WS-COCIENTE
016100        REMAINDER WS-RESIDUO-400
016200
016300     SET WS-88-ANIO-COMUN                TO TRUE
016400
016500     IF WS-RESIDUO-4 EQUAL ZERO
016600        IF WS-RESIDUO-100 NOT EQUAL ZERO
016650           SET WS-88-ANIO-BISIESTO       TO TRUE
016700        ELSE
016800           IF WS-RESIDUO-400 EQUAL ZERO
016900              SET WS-88-ANIO-BISIESTO    TO TRUE
017000           END-IF
017100        END-IF
017200     END-IF.
017300******************************************************************
017400*                1100-DETERMINA-BISIESTO-EXIT                    *
017500******************************************************************
017600 1100-DETERMINA-BISIESTO-EXIT.
017700     EXIT.
017800******************************************************************
017900*                      2000-SUMA-UN-DIA                          *
018000******************************************************************
018100 2000-SUMA-UN-DIA.
018200
018300     SET WS-MES-IDX                      TO WS-FEC-ENT-MM
018400     MOVE WS-DIAS-EN-MES (WS-MES-IDX)    TO WS-DIAS-DEL-MES
018500
018600     IF WS-FEC-ENT-MM EQUAL 2
018700        AND WS-88-ANIO-BISIESTO
018800        ADD CT-1                         TO WS-DIAS-DEL-MES
018900     END-IF
019000
019100     IF WS-FEC-ENT-DD LESS THAN WS-DIAS-DEL-MES
019200        MOVE WS-FEC-ENT-AAAA             TO LK-SAL-AAAA
019300        MOVE WS-FEC-ENT-MM               TO LK-SAL-MM
019400        ADD  CT-1  WS-FEC-ENT-DD         GIVING LK-SAL-DD
019500     ELSE
019600        IF WS-FEC-ENT-MM EQUAL 12
019700           ADD  CT-1  WS-FEC-ENT-AAAA    GIVING LK-SAL-AAAA
019800           MOVE 1                        TO LK-SAL-MM
019900           MOVE 1                        TO LK-SAL-DD
020000        ELSE
020100           MOVE WS-FEC-ENT-AAAA          TO LK-SAL-AAAA
020200           ADD  CT-1  WS-FEC-ENT-MM      GIVING LK-SAL-MM
020300           MOVE 1                        TO LK-SAL-DD
020400        END-IF
020500     END-IF.
020600******************************************************************
020700*                    2000-SUMA-UN-DIA-EXIT                       *
020800******************************************************************
020900 2000-SUMA-UN-DIA-EXIT.
021000     EXIT.
021100******************************************************************
021200*                              3000-FIN                          *
021300******************************************************************
021400 3000-FIN.
021500
021600     GOBACK.
