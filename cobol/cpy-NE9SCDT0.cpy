      ******************************************************************
      *                                                                *
      * NOMBRE DEL OBJETO:  NE9SCDT0                                   *
      *                                                                *
      * DESCRIPCION:  LAYOUT DEL SEGUNDO REGISTRO DE LA GRILLA DE      *
      *               TURNOS (FILA DE FECHAS DEL CALENDARIO, UNA       *
      *               ENTRADA POR COLUMNA DE LA GRILLA). UNA ENTRADA   *
      *               EN BLANCO CORTA LA LISTA DE COLUMNAS VIGENTES.   *
      *               EL ANIO NO SE GUARDA AQUI, SE DERIVA DE SCY0-    *
      *               ANIO POR LA REGLA DE AJUSTE DE ANIO (VER         *
      *               PARRAFO 1120-AJUSTA-ANIO DEL PROGRAMA NE9GSCAN). *
      *                                                                *
      * -------------------------------------------------------------- *
      *                                                                *
      *           LONGITUD : 335 POSICIONES.                          *
      *           PREFIJO  : SCD0.                                    *
      *                                                                *
      ******************************************************************
       05  NE9SCDT0.
           10  SCD0-COLUMNA  OCCURS 62 TIMES
                             INDEXED BY SCD0-IDX.
               15  SCD0-MES                 PIC 9(02).
               15  SCD0-DIA                 PIC 9(02).
           10  FILLER                       PIC X(087).
      ******************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 2       *
      * THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 335     *
      ******************************************************************
